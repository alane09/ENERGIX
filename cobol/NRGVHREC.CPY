000001******************************************************************
000002*                                                                *
000003*    NRGVHREC   -  VEHICLE MONTHLY FUEL RECORD                   *
000004*                                                                *
000005*    ONE OCCURRENCE PER VEHICLE PER MONTH.  CARRIES THE RAW      *
000006*    FLEET-CARD FIELDS (TYPE/MATRICULE/MOIS/YEAR/REGION/         *
000007*    CONSOMMATION/KILOMETRAGE/TONNAGE) PLUS THE DERIVED ENERGY-  *
000008*    PERFORMANCE FIELDS FILLED IN BY NRGIPESR (IPE, TEP, COUT,   *
000009*    IPE-SER).  USED AS THE FD RECORD FOR VEHICLE-IN/VEHICLE-OUT *
000010*    IN BOTH NRGIPESR AND NRGREGFT.                              *
000011*                                                                *
000012*    87-97  DJM   ORIGINAL LAYOUT.                               *
000013*                                                                *
000014******************************************************************
000015    05  VH-TYPE                   PIC X(10).
000016        88  VH-TYPE-IS-CAMION         VALUE 'CAMION    ' 'CAMIONS   '.
000017        88  VH-TYPE-IS-VOITURE        VALUE 'VOITURE   ' 'VOITURES  '.
000018    05  VH-MATRICULE              PIC X(15).
000019    05  VH-MOIS                   PIC X(10).
000020    05  VH-YEAR                   PIC X(04).
000021    05  VH-YEAR-NUMERIC REDEFINES VH-YEAR
000022                              PIC 9(04).
000023    05  VH-REGION                 PIC X(20).
000024    05  VH-CONSOMMATION-L         PIC S9(7)V9(2) COMP-3.
000025    05  VH-KILOMETRAGE            PIC S9(7)V9(2) COMP-3.
000026    05  VH-PRODUITS-TONNES        PIC S9(7)V9(2) COMP-3.
000027    05  VH-CONSOMMATION-TEP       PIC S9(5)V9(5) COMP-3.
000028    05  VH-COUT-DT                PIC S9(7)V9(2) COMP-3.
000029    05  VH-IPE-L100KM             PIC S9(5)V9(2) COMP-3.
000030    05  VH-IPE-L100TONNEKM        PIC S9(5)V9(4) COMP-3.
000031    05  VH-IPE-SER-L100KM         PIC S9(5)V9(2) COMP-3.
000032    05  VH-IPE-SER-L100TKM        PIC S9(5)V9(4) COMP-3.
000033    05  FILLER                    PIC X(05).

000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID.    NRGIPESR.
000003       AUTHOR.        D. MC ALOON.
000004       INSTALLATION.  FLEET SYSTEMS - DATA CENTER 54.
000005       DATE-WRITTEN.  04/17/87.
000006       DATE-COMPILED.
000007       SECURITY.      CONFIDENTIAL - FLEET OPERATIONS USE ONLY.
000008      ******************************************************************
000009      *                                                                *
000010      *    A B S T R A C T                                             *
000011      *                                                                *
000012      *    NRGIPESR READS THE MONTHLY VEHICLE FUEL-CARD FEED           *
000013      *    (VEHICLE-IN), CALCULATES THE ENERGY-PERFORMANCE INDICES     *
000014      *    (IPE) FOR EACH VEHICLE/MONTH, LOOKS UP THE "SITUATION       *
000015      *    ENERGETIQUE DE REFERENCE" (SER) EQUATION FITTED BY NRGREGFT *
000016      *    FOR THE VEHICLE'S TYPE/YEAR/REGION (FALLING BACK TO EARLIER *
000017      *    YEARS AND THEN TO THE REGION-BLANK GENERAL EQUATION WHEN NO *
000018      *    EXACT MATCH EXISTS), FLAGS CAMIONS WHOSE ACTUAL IPE EXCEEDS *
000019      *    THEIR REFERENCE IPE AS ANOMALIES, WRITES THE ENRICHED       *
000020      *    RECORD TO VEHICLE-OUT, WRITES AN ANOMALY NOTIFICATION WHEN  *
000021      *    APPLICABLE, AND PRINTS THE END-OF-RUN CONTROL-BREAK SUMMARY *
000022      *    BY VEHICLE TYPE PLUS THE FLEET LIFETIME-PERFORMANCE REPORT. *
000023      *                                                                *
000024      *    J C L                                                      *
000025      *                                                                *
000026      *    //NRGIPESR  EXEC PGM=NRGIPESR                               *
000027      *    //VHIN      DD  DSN=P54.NRG.VEHICLE.INPUT,DISP=SHR          *
000028      *    //RGIN      DD  DSN=P54.NRG.REGRESSION.RESULT,DISP=SHR      *
000029      *    //VHOUT     DD  DSN=P54.NRG.VEHICLE.OUTPUT,DISP=(,CATLG)    *
000030      *    //NTOUT     DD  DSN=P54.NRG.NOTIFICATION.OUTPUT,            *
000031      *    //              DISP=(,CATLG)                               *
000032      *                                                                *
000033      *    ENTRY PARAMETERS  -  NONE.                                 *
000034      *                                                                *
000035      *    ERRORS DETECTED  -  ANY NON-ZERO FILE STATUS ON OPEN, READ  *
000036      *                        OF VEHICLE-IN/REGRESSION-IN, OR WRITE   *
000037      *                        OF VEHICLE-OUT/NOTIFICATION-OUT CAUSES  *
000038      *                        AN ABEND VIA CKABEND.                  *
000039      *                                                                *
000040      *    ELEMENTS INVOKED -  CKABEND                                 *
000041      *                                                                *
000042      *    USER CONSTANTS   -  WS-TEP-FACTOR, WS-COST-PER-LITRE,       *
000043      *                        WS-MAX-FALLBACK-YEARS (CALCULATION-     *
000044      *                        CONSTANTS, SEE WORKING-STORAGE).        *
000045      *                                                                *
000046      ******************************************************************
000047      *                       C H A N G E   L O G                      *
000048      ******************************************************************
000049      *
000050      * 04/17/87  DJM   WO-1987-114  INITIAL VERSION - IPE CALCULATION
000051      *                              AND SER LOOKUP FOR FLEET CARDS.
000052      * 11/02/88  DJM   WO-1988-402  SPLIT CAMION/VOITURE IPE FORMULAS,
000053      *                              L/100TONNE-KM ADDED FOR CAMIONS.
000054      * 06/21/90  RKP   WO-1990-077  GUARD AGAINST ZERO KILOMETRAGE ON
000055      *                              THE IPE DIVISION (2300-CALCULATE-
000056      *                              INDICES).
000057      * 02/14/92  RKP   WO-1992-233  ADDED YEAR-MINUS-1..5 FALLBACK
000058      *                              SCAN WHEN NO EXACT-YEAR SER ROW
000059      *                              EXISTS (NESTED YEAR/REGION SCAN).
000060      * 09/30/93  LMC   WO-1993-561  WS-COUT-DT COST-IN-DINARS FIELD
000061      *                              ADDED PER FINANCE REQUEST 93-061.
000062      * 05/03/95  LMC   WO-1995-188  NOTIFICATION-OUT FILE ADDED - RAISE
000063      *                              A RECORD WHEN CAMION IPE EXCEEDS
000064      *                              ITS SER REFERENCE.
000065      * 01/09/97  PDO   WO-1997-044  TONNAGE-ZERO GUARD ON THE TRUCK
000066      *                              L/100TONNE-KM CALCULATION.
000067      * 11/18/98  PDO   WO-1998-710  Y2K - RG-YEAR/VH-YEAR WIDENED TO
000068      *                              4-DIGIT FIELDS THROUGHOUT.
000069      * 03/02/99  PDO   WO-1999-055  Y2K - FALLBACK YEAR WINDOW
000070      *                              REVALIDATED AGAINST 4-DIGIT YEARS.
000071      * 07/26/01  SNK   WO-2001-329  REGION-BLANK "GENERAL EQUATION"
000072      *                              FALLBACK ADDED WHEN NO REGIONAL
000073      *                              SER ROW MATCHES (2430-SCAN-YEAR-
000074      *                              TYPE).
000075      * 04/11/03  SNK   WO-2003-118  FLEET LIFETIME PERFORMANCE REPORT
000076      *                              ADDED (EOJ8040).
000077      * 08/19/05  SNK   WO-2005-240  VEHICLE-TYPE SANITY CHECK ADDED
000078      *                              AGAINST SPECIAL-NAMES CLASS TEST.
000079      * 11/08/06  AHS   WO-2006-249  EOJ8045 LIFETIME IPE-PER-TONNE-KM
000080      *                              WAS MISSING THE X1000 SCALE FACTOR
000081      *                              THAT MATCHES THE TONNES-IN-
000082      *                              THOUSANDS CONVENTION USED BY THE
000083      *                              CAMION REGRESSOR ON NRGREGFT -
000084      *                              EVERY FIGURE ON THE LIFETIME
000085      *                              REPORT WAS OFF BY 1000X.
000086      * 03/02/07  AHS   WO-2007-058  COMMENT WORDING CLEANUP AT 2400 -
000087      *                              NO LOGIC CHANGE.
000088      * 05/11/07  AHS   WO-2007-081  HEADER/RECORD-LAYOUT COMMENTS NO
000089      *                              LONGER CITE INTERNAL REQUIREMENTS-
000090      *                              DOC SECTION NUMBERS - REWORDED TO
000091      *                              PLAIN DESCRIPTIONS.  NO LOGIC
000092      *                              CHANGE.
000093      *
000094      ******************************************************************
000095       ENVIRONMENT DIVISION.
000096       CONFIGURATION SECTION.
000097       SOURCE-COMPUTER.   IBM-3090.
000098       OBJECT-COMPUTER.   IBM-3090.
000099       SPECIAL-NAMES.
000100           C01 IS TOP-OF-FORM
000101           CLASS VEHICLE-TYPE-CLASS IS 'C' 'V' 'c' 'v'.
000102       INPUT-OUTPUT SECTION.
000103       FILE-CONTROL.
000104           SELECT VEHICLE-IN       ASSIGN TO VHIN
000105               ORGANIZATION IS LINE SEQUENTIAL
000106               FILE STATUS   IS FS-VEHICLE-IN.
000107           SELECT VEHICLE-OUT      ASSIGN TO VHOUT
000108               ORGANIZATION IS LINE SEQUENTIAL
000109               FILE STATUS   IS FS-VEHICLE-OUT.
000110           SELECT REGRESSION-IN    ASSIGN TO RGIN
000111               ORGANIZATION IS LINE SEQUENTIAL
000112               FILE STATUS   IS FS-REGRESSION-IN.
000113           SELECT NOTIFICATION-OUT ASSIGN TO NTOUT
000114               ORGANIZATION IS LINE SEQUENTIAL
000115               FILE STATUS   IS FS-NOTIFICATION-OUT.
000116      *
000117       DATA DIVISION.
000118       FILE SECTION.
000119      *
000120       FD  VEHICLE-IN
000121           RECORDING MODE IS F.
000122       01  VEHICLE-IN-RECORD.
000123           COPY NRGVHREC REPLACING ==VH-== BY ==VI-==.
000124      *
000125       FD  VEHICLE-OUT
000126           RECORDING MODE IS F.
000127       01  VEHICLE-OUT-RECORD.
000128           COPY NRGVHREC REPLACING ==VH-== BY ==VO-==.
000129      *
000130       FD  REGRESSION-IN
000131           RECORDING MODE IS F.
000132       01  REGRESSION-IN-RECORD.
000133           COPY NRGRGREC REPLACING ==RG-== BY ==RI-==.
000134      *
000135       FD  NOTIFICATION-OUT
000136           RECORDING MODE IS F.
000137       01  NOTIFICATION-OUT-RECORD.
000138      *    NOTIFICATION - SINGLE-USE RECORD, KEPT INLINE PER SHOP HABIT
000139      *    OF NOT CUTTING A COPYBOOK FOR A ONE-PROGRAM LAYOUT.
000140           05  NT-TITLE                 PIC X(40).
000141           05  NT-VEHICLE-ID             PIC X(15).
000142           05  NT-VEHICLE-TYPE           PIC X(10).
000143           05  NT-REGION                 PIC X(20).
000144           05  NT-YEAR                   PIC X(04).
000145           05  NT-IPE-ACTUAL             PIC S9(5)V9(4) COMP-3.
000146           05  NT-IPE-SER                PIC S9(5)V9(4) COMP-3.
000147           05  NT-SEVERITY               PIC X(06).
000148           05  FILLER                    PIC X(05).
000149      *
000150       WORKING-STORAGE SECTION.
000151      *
000152       01  FILLER PIC X(32) VALUE 'NRGIPESR WORKING STORAGE BEGINS'.
000153      *
000154       01  FILE-STATUS-AREA.
000155           05  FS-VEHICLE-IN             PIC X(02).
000156               88  FS-VEHICLE-IN-OK          VALUE '00'.
000157               88  FS-VEHICLE-IN-EOF         VALUE '10'.
000158           05  FS-VEHICLE-OUT            PIC X(02).
000159               88  FS-VEHICLE-OUT-OK         VALUE '00'.
000160           05  FS-REGRESSION-IN          PIC X(02).
000161               88  FS-REGRESSION-IN-OK       VALUE '00'.
000162               88  FS-REGRESSION-IN-EOF      VALUE '10'.
000163           05  FS-NOTIFICATION-OUT       PIC X(02).
000164               88  FS-NOTIFICATION-OUT-OK    VALUE '00'.
000165           05  FILLER                    PIC X(05).
000166      *
000167       01  PROGRAM-SWITCHES.
000168           05  END-OF-FILE-INDICATOR     PIC X(01).
000169               88  END-OF-FILE               VALUE 'Y'.
000170               88  CONTINUE-PROCESSING        VALUE 'N'.
000171           05  REGRESSION-EOF-IND        PIC X(01).
000172               88  REGRESSION-EOF             VALUE 'Y'.
000173           05  SER-FOUND-IND             PIC X(01).
000174               88  SER-EQUATION-FOUND         VALUE 'Y'.
000175               88  SER-EQUATION-NOT-FOUND     VALUE 'N'.
000176           05  ANOMALY-IND               PIC X(01).
000177               88  ANOMALY-DETECTED           VALUE 'Y'.
000178               88  ANOMALY-NOT-DETECTED       VALUE 'N'.
000179           05  VEHICLE-FOUND-IND         PIC X(01).
000180               88  VEHICLE-ENTRY-FOUND        VALUE 'Y'.
000181               88  VEHICLE-ENTRY-NOT-FOUND    VALUE 'N'.
000182           05  FILLER                    PIC X(05).
000183      *
000184       01  CALCULATION-CONSTANTS.
000185           05  WS-TEP-FACTOR             PIC S9V9(5) COMP-3
000186                                              VALUE 0.00086.
000187           05  WS-COST-PER-LITRE         PIC S9(3)V9(2) COMP-3
000188                                              VALUE 2.50.
000189           05  WS-MAX-FALLBACK-YEARS     PIC S9(2) COMP VALUE +5.
000190           05  FILLER                    PIC X(05).
000191      *
000192      *    SER LOOKUP TABLE - LOADED ONCE FROM REGRESSION-IN AT
000193      *    STARTUP (1200-LOAD-REGRESSION-TABLE), SCANNED FOR EVERY
000194      *    VEHICLE RECORD (2400-LOOKUP-SER-EQUATION).
000195      *
000196       77  RG-TABLE-COUNT                PIC S9(4) COMP VALUE +0.
000197       77  RG-TABLE-MAX                  PIC S9(4) COMP VALUE +2000.
000198       01  RG-SER-TABLE.
000199           05  RG-TAB-ENTRY OCCURS 2000 TIMES
000200                            INDEXED BY RG-IDX.
000201               10  RG-TAB-TYPE               PIC X(10).
000202               10  RG-TAB-YEAR               PIC X(04).
000203               10  RG-TAB-YEAR-NUM REDEFINES RG-TAB-YEAR
000204                                         PIC 9(04).
000205               10  RG-TAB-REGION             PIC X(20).
000206               10  RG-TAB-INTERCEPT          PIC S9(7)V9(6) COMP-3.
000207               10  RG-TAB-COEF-KM            PIC S9(5)V9(6) COMP-3.
000208               10  RG-TAB-COEF-TONNAGE       PIC S9(5)V9(6) COMP-3.
000209               10  FILLER                    PIC X(05).
000210           05  FILLER                    PIC X(05).
000211      *
000212      *    FLEET LIFETIME TOTALS TABLE - ONE ROW PER DISTINCT
000213      *    MATRICULE SEEN ON THIS RUN (2700-ACCUMULATE-VEHICLE-
000214      *    TOTALS), PRINTED AT EOJ8040-PRINT-VEHICLE-TOTALS.
000215      *
000216       77  VH-TABLE-COUNT                PIC S9(4) COMP VALUE +0.
000217       77  VH-TABLE-MAX                  PIC S9(4) COMP VALUE +1000.
000218       01  VH-TOTALS-TABLE.
000219           05  VH-TAB-ENTRY OCCURS 1000 TIMES
000220                            INDEXED BY VH-TAB-IDX.
000221               10  VH-TAB-MATRICULE          PIC X(15).
000222               10  VH-TAB-TYPE               PIC X(10).
000223               10  VH-TAB-TOT-CONSO          PIC S9(9)V9(2) COMP-3.
000224               10  VH-TAB-TOT-KM             PIC S9(9)V9(2) COMP-3.
000225               10  VH-TAB-TOT-TONNES         PIC S9(9)V9(2) COMP-3.
000226               10  FILLER                    PIC X(05).
000227           05  FILLER                    PIC X(05).
000228      *
000229       01  REPORT-COUNTERS.
000230           05  WS-CAMION-RECORDS-CNT     PIC S9(9) COMP VALUE +0.
000231           05  WS-CAMION-ANOMALY-CNT     PIC S9(9) COMP VALUE +0.
000232           05  WS-CAMION-CONSO-TOTAL     PIC S9(9)V9(2) COMP-3
000233                                              VALUE 0.
000234           05  WS-CAMION-KM-TOTAL        PIC S9(9)V9(2) COMP-3
000235                                              VALUE 0.
000236           05  WS-VOITURE-RECORDS-CNT    PIC S9(9) COMP VALUE +0.
000237           05  WS-VOITURE-ANOMALY-CNT    PIC S9(9) COMP VALUE +0.
000238           05  WS-VOITURE-CONSO-TOTAL    PIC S9(9)V9(2) COMP-3
000239                                              VALUE 0.
000240           05  WS-VOITURE-KM-TOTAL       PIC S9(9)V9(2) COMP-3
000241                                              VALUE 0.
000242           05  WS-GRAND-RECORDS-CNT      PIC S9(9) COMP VALUE +0.
000243           05  WS-GRAND-ANOMALY-CNT      PIC S9(9) COMP VALUE +0.
000244           05  FILLER                    PIC X(05).
000245      *
000246       01  WS-RUN-DATE-AREA.
000247           05  WS-RUN-DATE.
000248               10  WS-RUN-YY             PIC 9(02).
000249               10  WS-RUN-MM             PIC 9(02).
000250               10  WS-RUN-DD             PIC 9(02).
000251           05  FILLER                    PIC X(05).
000252      *
000253      *    SER LOOKUP WORK AREA (2400-LOOKUP-SER-EQUATION AND
000254      *    SUBORDINATE PARAGRAPHS).
000255      *
000256       01  WS-SER-LOOKUP-WORK.
000257           05  WS-LOOKUP-YEAR            PIC 9(04) COMP.
000258           05  WS-TRY-YEAR               PIC 9(04) COMP.
000259           05  WS-FALLBACK-OFFSET        PIC S9(02) COMP.
000260           05  WS-MATCHED-INTERCEPT      PIC S9(7)V9(6) COMP-3.
000261           05  WS-MATCHED-COEF-KM        PIC S9(5)V9(6) COMP-3.
000262           05  WS-MATCHED-COEF-TONNAGE   PIC S9(5)V9(6) COMP-3.
000263           05  WS-REFERENCE-CONSO        PIC S9(9)V9(2) COMP-3.
000264           05  FILLER                    PIC X(05).
000265      *
000266       01  WS-REPORT-EDIT-AREA.
000267           05  WS-EDIT-COUNT             PIC ZZZZ9.
000268           05  WS-EDIT-AMOUNT            PIC ZZZZZZ9.99.
000269           05  WS-LIFETIME-IPE           PIC S9(5)V9(2) COMP-3.
000270           05  WS-LIFETIME-IPE-T         PIC S9(5)V9(4) COMP-3.
000271           05  WS-EDIT-LIFETIME-IPE      PIC ZZZZ9.99.
000272           05  WS-EDIT-LIFETIME-IPE-T    PIC ZZZZ9.9999.
000273           05  FILLER                    PIC X(05).
000274      *
000275       01  FILLER PIC X(32) VALUE 'NRGIPESR WORKING STORAGE ENDS   '.
000276      *
000277       PROCEDURE DIVISION.
000278      *
000279       0000-CONTROL-PROCESS.
000280           PERFORM 1000-INITIALIZATION
000281               THRU 1099-INITIALIZATION-EXIT
000282           PERFORM 1100-OPEN-FILES
000283               THRU 1199-OPEN-FILES-EXIT
000284           PERFORM 1200-LOAD-REGRESSION-TABLE
000285               THRU 1299-LOAD-REGRESSION-TABLE-EXIT
000286           PERFORM 2000-MAIN-PROCESS
000287               THRU 2099-MAIN-PROCESS-EXIT
000288               UNTIL END-OF-FILE
000289           PERFORM EOJ8000-PRINT-SUMMARY
000290               THRU EOJ8099-PRINT-SUMMARY-EXIT
000291           PERFORM EOJ9000-CLOSE-FILES
000292               THRU EOJ9999-EXIT
000293           GOBACK.
000294      *
000295       1000-INITIALIZATION.
000296           SET CONTINUE-PROCESSING  TO TRUE
000297           SET REGRESSION-EOF-IND TO SPACES
000298           MOVE +0 TO RG-TABLE-COUNT
000299           MOVE +0 TO VH-TABLE-COUNT
000300           INITIALIZE REPORT-COUNTERS
000301           ACCEPT WS-RUN-DATE FROM DATE.
000302       1099-INITIALIZATION-EXIT.
000303           EXIT.
000304      *
000305       1100-OPEN-FILES.
000306           OPEN INPUT  VEHICLE-IN
000307           OPEN INPUT  REGRESSION-IN
000308           OPEN OUTPUT VEHICLE-OUT
000309           OPEN OUTPUT NOTIFICATION-OUT
000310           IF NOT FS-VEHICLE-IN-OK
000311               DISPLAY 'NRGIPESR - ERROR OPENING VEHICLE-IN   FS='
000312                   FS-VEHICLE-IN
000313               GO TO EOJ9900-ABEND
000314           END-IF
000315           IF NOT FS-REGRESSION-IN-OK
000316               DISPLAY 'NRGIPESR - ERROR OPENING REGRESSION-IN FS='
000317                   FS-REGRESSION-IN
000318               GO TO EOJ9900-ABEND
000319           END-IF
000320           IF NOT FS-VEHICLE-OUT-OK
000321               DISPLAY 'NRGIPESR - ERROR OPENING VEHICLE-OUT  FS='
000322                   FS-VEHICLE-OUT
000323               GO TO EOJ9900-ABEND
000324           END-IF
000325           IF NOT FS-NOTIFICATION-OUT-OK
000326               DISPLAY 'NRGIPESR - ERROR OPENING NOTIFICATION-OUT '
000327                   'FS=' FS-NOTIFICATION-OUT
000328               GO TO EOJ9900-ABEND
000329           END-IF.
000330       1199-OPEN-FILES-EXIT.
000331           EXIT.
000332      *
000333       1200-LOAD-REGRESSION-TABLE.
000334           PERFORM 1210-READ-REGRESSION-RECORD
000335               THRU 1219-READ-REGRESSION-RECORD-EXIT
000336               UNTIL REGRESSION-EOF.
000337       1299-LOAD-REGRESSION-TABLE-EXIT.
000338           EXIT.
000339      *
000340       1210-READ-REGRESSION-RECORD.
000341           READ REGRESSION-IN
000342               AT END
000343                   SET REGRESSION-EOF TO TRUE
000344               NOT AT END
000345                   IF RG-TABLE-COUNT < RG-TABLE-MAX
000346                       ADD 1 TO RG-TABLE-COUNT
000347                       MOVE RI-TYPE
000348                           TO RG-TAB-TYPE(RG-TABLE-COUNT)
000349                       MOVE RI-YEAR
000350                           TO RG-TAB-YEAR(RG-TABLE-COUNT)
000351                       MOVE RI-REGION
000352                           TO RG-TAB-REGION(RG-TABLE-COUNT)
000353                       MOVE RI-INTERCEPT
000354                           TO RG-TAB-INTERCEPT(RG-TABLE-COUNT)
000355                       MOVE RI-COEF-KILOMETRAGE
000356                           TO RG-TAB-COEF-KM(RG-TABLE-COUNT)
000357                       MOVE RI-COEF-TONNAGE
000358                           TO RG-TAB-COEF-TONNAGE(RG-TABLE-COUNT)
000359                   ELSE
000360                       DISPLAY 'NRGIPESR - SER TABLE FULL, ROW '
000361                           'SKIPPED FOR ' RI-TYPE
000362                   END-IF
000363           END-READ.
000364       1219-READ-REGRESSION-RECORD-EXIT.
000365           EXIT.
000366      *
000367       2000-MAIN-PROCESS.
000368           PERFORM 2100-READ-NEXT-VEHICLE
000369               THRU 2199-READ-NEXT-VEHICLE-EXIT
000370           IF NOT END-OF-FILE
000371               PERFORM 2200-PROCESS-VEHICLE
000372                   THRU 2299-PROCESS-VEHICLE-EXIT
000373           END-IF.
000374       2099-MAIN-PROCESS-EXIT.
000375           EXIT.
000376      *
000377       2100-READ-NEXT-VEHICLE.
000378           READ VEHICLE-IN
000379               AT END
000380                   SET END-OF-FILE TO TRUE
000381               NOT AT END
000382                   CONTINUE
000383           END-READ.
000384       2199-READ-NEXT-VEHICLE-EXIT.
000385           EXIT.
000386      *
000387       2200-PROCESS-VEHICLE.
000388           IF VI-TYPE(1:1) IS NOT VEHICLE-TYPE-CLASS
000389               DISPLAY 'NRGIPESR - UNRECOGNISED VEHICLE TYPE '
000390                   VI-TYPE ' FOR ' VI-MATRICULE
000391           END-IF
000392           MOVE VI-TYPE              TO VO-TYPE
000393           MOVE VI-MATRICULE         TO VO-MATRICULE
000394           MOVE VI-MOIS              TO VO-MOIS
000395           MOVE VI-YEAR              TO VO-YEAR
000396           MOVE VI-REGION            TO VO-REGION
000397           MOVE VI-CONSOMMATION-L    TO VO-CONSOMMATION-L
000398           MOVE VI-KILOMETRAGE       TO VO-KILOMETRAGE
000399           MOVE VI-PRODUITS-TONNES   TO VO-PRODUITS-TONNES
000400           PERFORM 2300-CALCULATE-INDICES
000401               THRU 2399-CALCULATE-INDICES-EXIT
000402           PERFORM 2400-LOOKUP-SER-EQUATION
000403               THRU 2499-LOOKUP-SER-EQUATION-EXIT
000404           PERFORM 2500-WRITE-VEHICLE-RECORD
000405               THRU 2599-WRITE-VEHICLE-RECORD-EXIT
000406           PERFORM 2600-CHECK-ANOMALY
000407               THRU 2699-CHECK-ANOMALY-EXIT
000408           PERFORM 2700-ACCUMULATE-VEHICLE-TOTALS
000409               THRU 2799-ACCUMULATE-VEHICLE-TOTALS-EXIT
000410           PERFORM 2800-ACCUMULATE-TYPE-COUNTERS
000411               THRU 2899-ACCUMULATE-TYPE-COUNTERS-EXIT.
000412       2299-PROCESS-VEHICLE-EXIT.
000413           EXIT.
000414      *
000415      *    PER-RECORD ENERGY-PERFORMANCE INDICES.
000416      *
000417       2300-CALCULATE-INDICES.
000418           IF VI-KILOMETRAGE > 0
000419               COMPUTE VO-IPE-L100KM ROUNDED =
000420                   (VI-CONSOMMATION-L * 100) / VI-KILOMETRAGE
000421           ELSE
000422               MOVE 0 TO VO-IPE-L100KM
000423           END-IF
000424           IF VI-TYPE-IS-CAMION
000425               AND VI-PRODUITS-TONNES > 0
000426               AND VI-KILOMETRAGE > 0
000427               COMPUTE VO-IPE-L100TONNEKM ROUNDED =
000428                   (VI-CONSOMMATION-L * 100) /
000429                   (VI-KILOMETRAGE * VI-PRODUITS-TONNES)
000430           ELSE
000431               MOVE 0 TO VO-IPE-L100TONNEKM
000432           END-IF
000433           COMPUTE VO-CONSOMMATION-TEP ROUNDED =
000434               VI-CONSOMMATION-L * WS-TEP-FACTOR
000435           COMPUTE VO-COUT-DT ROUNDED =
000436               VI-CONSOMMATION-L * WS-COST-PER-LITRE.
000437       2399-CALCULATE-INDICES-EXIT.
000438           EXIT.
000439      *
000440      *    SER FALLBACK LOOKUP.  TRIES THE VEHICLE'S OWN YEAR FIRST,
000441      *    THEN EACH OF THE PRECEDING WS-MAX-FALLBACK-YEARS YEARS,
000442      *    REGION-EXACT BEFORE REGION-BLANK AT EVERY YEAR.  NESTED
000443      *    FALLBACK-YEAR/REGION TABLE SCAN, REGION-EXACT COMPARE
000444      *    BEFORE REGION-BLANK COMPARE AT EACH YEAR OFFSET.
000445      *
000446       2400-LOOKUP-SER-EQUATION.
000447           SET SER-EQUATION-NOT-FOUND TO TRUE
000448           MOVE 0 TO VO-IPE-SER-L100KM
000449           MOVE 0 TO VO-IPE-SER-L100TKM
000450           MOVE VI-YEAR-NUMERIC TO WS-LOOKUP-YEAR
000451           PERFORM 2410-TRY-FALLBACK-YEAR
000452               THRU 2419-TRY-FALLBACK-YEAR-EXIT
000453               VARYING WS-FALLBACK-OFFSET FROM 0 BY 1
000454               UNTIL WS-FALLBACK-OFFSET > WS-MAX-FALLBACK-YEARS
000455                   OR SER-EQUATION-FOUND
000456           IF SER-EQUATION-FOUND
000457               PERFORM 2450-COMPUTE-REFERENCE-IPE
000458                   THRU 2459-COMPUTE-REFERENCE-IPE-EXIT
000459           END-IF.
000460       2499-LOOKUP-SER-EQUATION-EXIT.
000461           EXIT.
000462      *
000463       2410-TRY-FALLBACK-YEAR.
000464           COMPUTE WS-TRY-YEAR = WS-LOOKUP-YEAR - WS-FALLBACK-OFFSET
000465           IF VI-REGION NOT = SPACES
000466               PERFORM 2420-SCAN-REGION-YEAR-TYPE
000467                   THRU 2429-SCAN-REGION-YEAR-TYPE-EXIT
000468           END-IF
000469           IF NOT SER-EQUATION-FOUND
000470               PERFORM 2430-SCAN-YEAR-TYPE
000471                   THRU 2439-SCAN-YEAR-TYPE-EXIT
000472           END-IF.
000473       2419-TRY-FALLBACK-YEAR-EXIT.
000474           EXIT.
000475      *
000476       2420-SCAN-REGION-YEAR-TYPE.
000477           PERFORM 2425-TEST-ONE-REGION-ROW
000478               THRU 2427-TEST-ONE-REGION-ROW-EXIT
000479               VARYING RG-IDX FROM 1 BY 1
000480               UNTIL RG-IDX > RG-TABLE-COUNT
000481                   OR SER-EQUATION-FOUND.
000482       2429-SCAN-REGION-YEAR-TYPE-EXIT.
000483           EXIT.
000484      *
000485       2425-TEST-ONE-REGION-ROW.
000486           IF RG-TAB-YEAR-NUM(RG-IDX) = WS-TRY-YEAR
000487               AND RG-TAB-TYPE(RG-IDX)   = VI-TYPE
000488               AND RG-TAB-REGION(RG-IDX) = VI-REGION
000489               PERFORM 2440-COPY-MATCHED-ENTRY
000490                   THRU 2449-COPY-MATCHED-ENTRY-EXIT
000491               SET SER-EQUATION-FOUND TO TRUE
000492           END-IF.
000493       2427-TEST-ONE-REGION-ROW-EXIT.
000494           EXIT.
000495      *
000496       2430-SCAN-YEAR-TYPE.
000497           PERFORM 2435-TEST-ONE-GENERAL-ROW
000498               THRU 2437-TEST-ONE-GENERAL-ROW-EXIT
000499               VARYING RG-IDX FROM 1 BY 1
000500               UNTIL RG-IDX > RG-TABLE-COUNT
000501                   OR SER-EQUATION-FOUND.
000502       2439-SCAN-YEAR-TYPE-EXIT.
000503           EXIT.
000504      *
000505       2435-TEST-ONE-GENERAL-ROW.
000506           IF RG-TAB-YEAR-NUM(RG-IDX) = WS-TRY-YEAR
000507               AND RG-TAB-TYPE(RG-IDX)   = VI-TYPE
000508               AND RG-TAB-REGION(RG-IDX) = SPACES
000509               PERFORM 2440-COPY-MATCHED-ENTRY
000510                   THRU 2449-COPY-MATCHED-ENTRY-EXIT
000511               SET SER-EQUATION-FOUND TO TRUE
000512           END-IF.
000513       2437-TEST-ONE-GENERAL-ROW-EXIT.
000514           EXIT.
000515      *
000516       2440-COPY-MATCHED-ENTRY.
000517           MOVE RG-TAB-INTERCEPT(RG-IDX)    TO WS-MATCHED-INTERCEPT
000518           MOVE RG-TAB-COEF-KM(RG-IDX)      TO WS-MATCHED-COEF-KM
000519           MOVE RG-TAB-COEF-TONNAGE(RG-IDX)
000520               TO WS-MATCHED-COEF-TONNAGE.
000521       2449-COPY-MATCHED-ENTRY-EXIT.
000522           EXIT.
000523      *
000524      *    REFERENCE CONSUMPTION, IPE-SER AND THE ANOMALY TEST ARE
000525      *    DERIVED FROM THE MATCHED SER EQUATION.
000526      *
000527       2450-COMPUTE-REFERENCE-IPE.
000528           COMPUTE WS-REFERENCE-CONSO ROUNDED =
000529               WS-MATCHED-INTERCEPT +
000530               (WS-MATCHED-COEF-KM * VI-KILOMETRAGE) +
000531               (WS-MATCHED-COEF-TONNAGE * VI-PRODUITS-TONNES)
000532           IF VI-KILOMETRAGE > 0
000533               COMPUTE VO-IPE-SER-L100KM ROUNDED =
000534                   (WS-REFERENCE-CONSO / VI-KILOMETRAGE) * 100
000535           ELSE
000536               MOVE 0 TO VO-IPE-SER-L100KM
000537           END-IF
000538           IF VI-TYPE-IS-CAMION AND VI-PRODUITS-TONNES > 0
000539               COMPUTE VO-IPE-SER-L100TKM ROUNDED =
000540                   VO-IPE-SER-L100KM / VI-PRODUITS-TONNES
000541           ELSE
000542               MOVE 0 TO VO-IPE-SER-L100TKM
000543           END-IF.
000544       2459-COMPUTE-REFERENCE-IPE-EXIT.
000545           EXIT.
000546      *
000547       2500-WRITE-VEHICLE-RECORD.
000548           WRITE VEHICLE-OUT-RECORD
000549           IF NOT FS-VEHICLE-OUT-OK
000550               DISPLAY 'NRGIPESR - ERROR WRITING VEHICLE-OUT  FS='
000551                   FS-VEHICLE-OUT
000552               GO TO EOJ9900-ABEND
000553           END-IF.
000554       2599-WRITE-VEHICLE-RECORD-EXIT.
000555           EXIT.
000556      *
000557      *    ANOMALY TEST - CAMIONS ONLY, ACTUAL L/100TONNE-KM ABOVE
000558      *    THE SER REFERENCE AND A REFERENCE GREATER THAN ZERO (NO
000559      *    EQUATION MATCHED MEANS NO TEST IS MADE).
000560      *
000561       2600-CHECK-ANOMALY.
000562           SET ANOMALY-NOT-DETECTED TO TRUE
000563           IF VI-TYPE-IS-CAMION
000564               AND VO-IPE-L100TONNEKM > VO-IPE-SER-L100TKM
000565               AND VO-IPE-SER-L100TKM > 0
000566               SET ANOMALY-DETECTED TO TRUE
000567               PERFORM 2610-BUILD-NOTIFICATION
000568                   THRU 2619-BUILD-NOTIFICATION-EXIT
000569               PERFORM 2620-WRITE-NOTIFICATION
000570                   THRU 2629-WRITE-NOTIFICATION-EXIT
000571           END-IF.
000572       2699-CHECK-ANOMALY-EXIT.
000573           EXIT.
000574      *
000575       2610-BUILD-NOTIFICATION.
000576           MOVE SPACES TO NOTIFICATION-OUT-RECORD
000577           STRING 'ANOMALIE IPE/SER - CAMION ' DELIMITED BY SIZE
000578                  VI-MATRICULE DELIMITED BY SPACE
000579                  INTO NT-TITLE
000580           MOVE VI-MATRICULE         TO NT-VEHICLE-ID
000581           MOVE VI-TYPE              TO NT-VEHICLE-TYPE
000582           MOVE VI-REGION            TO NT-REGION
000583           MOVE VI-YEAR              TO NT-YEAR
000584           MOVE VO-IPE-L100TONNEKM   TO NT-IPE-ACTUAL
000585           MOVE VO-IPE-SER-L100TKM   TO NT-IPE-SER
000586           MOVE 'HIGH'               TO NT-SEVERITY.
000587       2619-BUILD-NOTIFICATION-EXIT.
000588           EXIT.
000589      *
000590       2620-WRITE-NOTIFICATION.
000591           WRITE NOTIFICATION-OUT-RECORD
000592           IF NOT FS-NOTIFICATION-OUT-OK
000593               DISPLAY 'NRGIPESR - ERROR WRITING NOTIFICATION-OUT '
000594                   'FS=' FS-NOTIFICATION-OUT
000595               GO TO EOJ9900-ABEND
000596           END-IF.
000597       2629-WRITE-NOTIFICATION-EXIT.
000598           EXIT.
000599      *
000600      *    PER-VEHICLE LIFETIME AGGREGATION - FIND THE MATRICULE'S
000601      *    ROW IN VH-TOTALS-TABLE OR ADD ONE, THEN ACCUMULATE.
000602      *
000603       2700-ACCUMULATE-VEHICLE-TOTALS.
000604           SET VEHICLE-ENTRY-NOT-FOUND TO TRUE
000605           PERFORM 2710-TEST-ONE-VEHICLE-ROW
000606               THRU 2717-TEST-ONE-VEHICLE-ROW-EXIT
000607               VARYING VH-TAB-IDX FROM 1 BY 1
000608               UNTIL VH-TAB-IDX > VH-TABLE-COUNT
000609                   OR VEHICLE-ENTRY-FOUND
000610           IF VEHICLE-ENTRY-NOT-FOUND
000611               IF VH-TABLE-COUNT < VH-TABLE-MAX
000612                   ADD 1 TO VH-TABLE-COUNT
000613                   SET VH-TAB-IDX TO VH-TABLE-COUNT
000614                   MOVE VI-MATRICULE  TO VH-TAB-MATRICULE(VH-TAB-IDX)
000615                   MOVE VI-TYPE       TO VH-TAB-TYPE(VH-TAB-IDX)
000616                   MOVE 0             TO VH-TAB-TOT-CONSO(VH-TAB-IDX)
000617                   MOVE 0             TO VH-TAB-TOT-KM(VH-TAB-IDX)
000618                   MOVE 0             TO VH-TAB-TOT-TONNES(VH-TAB-IDX)
000619               ELSE
000620                   DISPLAY 'NRGIPESR - VEHICLE TOTALS TABLE FULL, '
000621                       VI-MATRICULE ' NOT ACCUMULATED'
000622                   GO TO 2799-ACCUMULATE-VEHICLE-TOTALS-EXIT
000623               END-IF
000624           END-IF
000625           ADD VI-CONSOMMATION-L  TO VH-TAB-TOT-CONSO(VH-TAB-IDX)
000626           ADD VI-KILOMETRAGE     TO VH-TAB-TOT-KM(VH-TAB-IDX)
000627           ADD VI-PRODUITS-TONNES TO VH-TAB-TOT-TONNES(VH-TAB-IDX).
000628       2799-ACCUMULATE-VEHICLE-TOTALS-EXIT.
000629           EXIT.
000630      *
000631       2710-TEST-ONE-VEHICLE-ROW.
000632           IF VH-TAB-MATRICULE(VH-TAB-IDX) = VI-MATRICULE
000633               SET VEHICLE-ENTRY-FOUND TO TRUE
000634           END-IF.
000635       2717-TEST-ONE-VEHICLE-ROW-EXIT.
000636           EXIT.
000637      *
000638       2800-ACCUMULATE-TYPE-COUNTERS.
000639           IF VI-TYPE-IS-CAMION
000640               ADD 1 TO WS-CAMION-RECORDS-CNT
000641               ADD VI-CONSOMMATION-L TO WS-CAMION-CONSO-TOTAL
000642               ADD VI-KILOMETRAGE    TO WS-CAMION-KM-TOTAL
000643               IF ANOMALY-DETECTED
000644                   ADD 1 TO WS-CAMION-ANOMALY-CNT
000645               END-IF
000646           ELSE
000647               ADD 1 TO WS-VOITURE-RECORDS-CNT
000648               ADD VI-CONSOMMATION-L TO WS-VOITURE-CONSO-TOTAL
000649               ADD VI-KILOMETRAGE    TO WS-VOITURE-KM-TOTAL
000650               IF ANOMALY-DETECTED
000651                   ADD 1 TO WS-VOITURE-ANOMALY-CNT
000652               END-IF
000653           END-IF
000654           ADD 1 TO WS-GRAND-RECORDS-CNT
000655           IF ANOMALY-DETECTED
000656               ADD 1 TO WS-GRAND-ANOMALY-CNT
000657           END-IF.
000658       2899-ACCUMULATE-TYPE-COUNTERS-EXIT.
000659           EXIT.
000660      *
000661      *    REPORTS - END-OF-BATCH CONTROL-BREAK SUMMARY BY VEHICLE
000662      *    TYPE (VEHICLE-IN IS SEQUENCED BY TYPE), GRAND TOTAL, AND
000663      *    THE FLEET LIFETIME-PERFORMANCE REPORT.
000664      *
000665       EOJ8000-PRINT-SUMMARY.
000666           DISPLAY ' '
000667           DISPLAY '================================================'
000668           DISPLAY 'ENERGIX FUEL PERFORMANCE BATCH - RUN SUMMARY'
000669           DISPLAY '================================================'
000670           IF WS-CAMION-RECORDS-CNT > 0
000671               PERFORM EOJ8010-PRINT-CAMION-BLOCK
000672                   THRU EOJ8019-PRINT-CAMION-BLOCK-EXIT
000673           END-IF
000674           IF WS-VOITURE-RECORDS-CNT > 0
000675               PERFORM EOJ8020-PRINT-VOITURE-BLOCK
000676                   THRU EOJ8029-PRINT-VOITURE-BLOCK-EXIT
000677           END-IF
000678           PERFORM EOJ8030-PRINT-GRAND-TOTAL
000679               THRU EOJ8039-PRINT-GRAND-TOTAL-EXIT
000680           PERFORM EOJ8040-PRINT-VEHICLE-TOTALS
000681               THRU EOJ8049-PRINT-VEHICLE-TOTALS-EXIT.
000682       EOJ8099-PRINT-SUMMARY-EXIT.
000683           EXIT.
000684      *
000685       EOJ8010-PRINT-CAMION-BLOCK.
000686           DISPLAY ' '
000687           DISPLAY 'VEHICLE TYPE .......... CAMION'
000688           MOVE WS-CAMION-RECORDS-CNT TO WS-EDIT-COUNT
000689           DISPLAY '  RECORDS PROCESSED       ' WS-EDIT-COUNT
000690           MOVE WS-CAMION-ANOMALY-CNT TO WS-EDIT-COUNT
000691           DISPLAY '  ANOMALIES DETECTED      ' WS-EDIT-COUNT
000692           MOVE WS-CAMION-CONSO-TOTAL TO WS-EDIT-AMOUNT
000693           DISPLAY '  TOTAL CONSOMMATION (L)  ' WS-EDIT-AMOUNT
000694           MOVE WS-CAMION-KM-TOTAL TO WS-EDIT-AMOUNT
000695           DISPLAY '  TOTAL KILOMETRAGE (KM)  ' WS-EDIT-AMOUNT.
000696       EOJ8019-PRINT-CAMION-BLOCK-EXIT.
000697           EXIT.
000698      *
000699       EOJ8020-PRINT-VOITURE-BLOCK.
000700           DISPLAY ' '
000701           DISPLAY 'VEHICLE TYPE .......... VOITURE'
000702           MOVE WS-VOITURE-RECORDS-CNT TO WS-EDIT-COUNT
000703           DISPLAY '  RECORDS PROCESSED       ' WS-EDIT-COUNT
000704           MOVE WS-VOITURE-ANOMALY-CNT TO WS-EDIT-COUNT
000705           DISPLAY '  ANOMALIES DETECTED      ' WS-EDIT-COUNT
000706           MOVE WS-VOITURE-CONSO-TOTAL TO WS-EDIT-AMOUNT
000707           DISPLAY '  TOTAL CONSOMMATION (L)  ' WS-EDIT-AMOUNT
000708           MOVE WS-VOITURE-KM-TOTAL TO WS-EDIT-AMOUNT
000709           DISPLAY '  TOTAL KILOMETRAGE (KM)  ' WS-EDIT-AMOUNT.
000710       EOJ8029-PRINT-VOITURE-BLOCK-EXIT.
000711           EXIT.
000712      *
000713       EOJ8030-PRINT-GRAND-TOTAL.
000714           DISPLAY ' '
000715           DISPLAY 'GRAND TOTAL - ALL VEHICLE TYPES'
000716           MOVE WS-GRAND-RECORDS-CNT TO WS-EDIT-COUNT
000717           DISPLAY '  RECORDS PROCESSED       ' WS-EDIT-COUNT
000718           MOVE WS-GRAND-ANOMALY-CNT TO WS-EDIT-COUNT
000719           DISPLAY '  ANOMALIES DETECTED      ' WS-EDIT-COUNT
000720           DISPLAY '================================================'.
000721       EOJ8039-PRINT-GRAND-TOTAL-EXIT.
000722           EXIT.
000723      *
000724       EOJ8040-PRINT-VEHICLE-TOTALS.
000725           DISPLAY ' '
000726           DISPLAY 'FLEET LIFETIME PERFORMANCE (THIS RUN TO DATE)'
000727           PERFORM EOJ8045-PRINT-ONE-VEHICLE
000728               THRU EOJ8048-PRINT-ONE-VEHICLE-EXIT
000729               VARYING VH-TAB-IDX FROM 1 BY 1
000730               UNTIL VH-TAB-IDX > VH-TABLE-COUNT.
000731       EOJ8049-PRINT-VEHICLE-TOTALS-EXIT.
000732           EXIT.
000733      *
000734      *    WO-2006-249 - IPE-PER-TONNE-KM SCALED BY 1000 TO MATCH THE
000735      *    TONNES-IN-THOUSANDS CONVENTION THE REGRESSOR USES ON
000736      *    NRGREGFT.
000737       EOJ8045-PRINT-ONE-VEHICLE.
000738           IF VH-TAB-TOT-KM(VH-TAB-IDX) > 0
000739               COMPUTE WS-LIFETIME-IPE ROUNDED =
000740                   (VH-TAB-TOT-CONSO(VH-TAB-IDX) * 100) /
000741                   VH-TAB-TOT-KM(VH-TAB-IDX)
000742           ELSE
000743               MOVE 0 TO WS-LIFETIME-IPE
000744           END-IF
000745           IF VH-TAB-TOT-TONNES(VH-TAB-IDX) > 0
000746               COMPUTE WS-LIFETIME-IPE-T ROUNDED =
000747                   (WS-LIFETIME-IPE * 1000) /
000748                   VH-TAB-TOT-TONNES(VH-TAB-IDX)
000749           ELSE
000750               MOVE 0 TO WS-LIFETIME-IPE-T
000751           END-IF
000752           MOVE WS-LIFETIME-IPE    TO WS-EDIT-LIFETIME-IPE
000753           MOVE WS-LIFETIME-IPE-T  TO WS-EDIT-LIFETIME-IPE-T
000754           DISPLAY '  ' VH-TAB-MATRICULE(VH-TAB-IDX)
000755               ' TYPE=' VH-TAB-TYPE(VH-TAB-IDX)
000756               ' IPE-L100KM=' WS-EDIT-LIFETIME-IPE
000757               ' IPE-L100TKM=' WS-EDIT-LIFETIME-IPE-T.
000758       EOJ8048-PRINT-ONE-VEHICLE-EXIT.
000759           EXIT.
000760      *
000761       EOJ9000-CLOSE-FILES.
000762           CLOSE VEHICLE-IN
000763                 VEHICLE-OUT
000764                 REGRESSION-IN
000765                 NOTIFICATION-OUT
000766           GO TO EOJ9999-EXIT.
000767      *
000768       EOJ9900-ABEND.
000769           DISPLAY 'NRGIPESR - ABENDING DUE TO FILE I/O ERROR'
000770           CALL 'CKABEND'.
000771      *
000772       EOJ9999-EXIT.
000773           EXIT.

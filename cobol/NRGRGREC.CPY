000001******************************************************************
000002*                                                                *
000003*    NRGRGREC   -  REGRESSION-RESULT  (SER EQUATION)             *
000004*                                                                *
000005*    ONE OCCURRENCE PER VEHICLE-TYPE/YEAR/REGION REGRESSION RUN. *
000006*    FITTED BY NRGREGFT (ONE ROW PER RUN) AND LOADED BY NRGIPESR *
000007*    AT STARTUP AS THE "SITUATION ENERGETIQUE DE REFERENCE"      *
000008*    LOOKUP TABLE (SEE RG-SER-TABLE IN NRGIPESR WORKING-STORAGE).*
000009*                                                                *
000010*    RG-REGION = SPACES MEANS A GENERAL (NON-REGIONAL) EQUATION. *
000011*                                                                *
000012*    88-97  HJ   ORIGINAL LAYOUT.                                *
000013*                                                                *
000014******************************************************************
000015    05  RG-TYPE                   PIC X(10).
000016    05  RG-YEAR                   PIC X(04).
000017    05  RG-YEAR-NUMERIC REDEFINES RG-YEAR
000018                              PIC 9(04).
000019    05  RG-REGION                 PIC X(20).
000020    05  RG-INTERCEPT              PIC S9(7)V9(6) COMP-3.
000021    05  RG-COEF-KILOMETRAGE       PIC S9(5)V9(6) COMP-3.
000022    05  RG-COEF-TONNAGE           PIC S9(5)V9(6) COMP-3.
000023    05  RG-R-SQUARED              PIC S9(1)V9(6) COMP-3.
000024    05  RG-ADJ-R-SQUARED          PIC S9(1)V9(6) COMP-3.
000025    05  RG-STD-ERROR              PIC S9(7)V9(6) COMP-3.
000026    05  RG-OBSERVATIONS           PIC S9(4) COMP-3.
000027    05  RG-MSE                    PIC S9(7)V9(6) COMP-3.
000028    05  RG-RMSE                   PIC S9(7)V9(6) COMP-3.
000029    05  RG-MAE                    PIC S9(7)V9(6) COMP-3.
000030    05  RG-DEGREES-FREEDOM        PIC S9(4) COMP-3.
000031    05  RG-F-STATISTIC            PIC S9(7)V9(6) COMP-3.
000032    05  RG-SIGNIFICANCE-F         PIC S9(1)V9(6) COMP-3.
000033    05  RG-HAS-OUTLIERS           PIC X(01).
000034        88  RG-OUTLIERS-YES           VALUE 'Y'.
000035        88  RG-OUTLIERS-NO            VALUE 'N'.
000036    05  RG-HAS-MULTICOLLIN        PIC X(01).
000037        88  RG-MULTICOLLIN-YES        VALUE 'Y'.
000038        88  RG-MULTICOLLIN-NO         VALUE 'N'.
000039    05  FILLER                    PIC X(05).

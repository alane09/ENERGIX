000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID.    NRGREGFT.
000003       AUTHOR.        P. OUELLETTE.
000004       INSTALLATION.  FLEET SYSTEMS - DATA CENTER 54.
000005       DATE-WRITTEN.  09/11/88.
000006       DATE-COMPILED.
000007       SECURITY.      CONFIDENTIAL - FLEET OPERATIONS USE ONLY.
000008      ******************************************************************
000009      *                                                                *
000010      *    A B S T R A C T                                             *
000011      *                                                                *
000012      *    NRGREGFT READS THE ENRICHED VEHICLE-IN FEED (THE OUTPUT OF  *
000013      *    NRGIPESR), BUILDS ONE MONTHLY-AGGREGATE ROW PER DISTINCT    *
000014      *    MOIS LABEL, VALIDATES EACH AGGREGATE'S RANGES, CHECKS FOR   *
000015      *    Z-SCORE OUTLIERS AND COLLINEAR REGRESSORS, THEN FITS A      *
000016      *    SIMPLE OLS EQUATION (IPE ON KILOMETRAGE) FOR VOITURES AND A *
000017      *    MULTIPLE OLS EQUATION (IPE ON KILOMETRAGE AND TONNAGE, VIA  *
000018      *    3X3 GAUSSIAN ELIMINATION) FOR CAMIONS, WRITING ONE          *
000019      *    REGRESSION-RESULT ROW PER VEHICLE TYPE TO REGRESSION-OUT -  *
000020      *    THE "SITUATION ENERGETIQUE DE REFERENCE" EQUATION THAT      *
000021      *    NRGIPESR LOADS ON ITS NEXT RUN.                             *
000022      *                                                                *
000023      *    J C L                                                      *
000024      *                                                                *
000025      *    //NRGREGFT  EXEC PGM=NRGREGFT                               *
000026      *    //VHIN      DD  DSN=P54.NRG.VEHICLE.OUTPUT,DISP=SHR         *
000027      *    //RGOUT     DD  DSN=P54.NRG.REGRESSION.RESULT,              *
000028      *    //              DISP=(,CATLG,CATLG)                         *
000029      *                                                                *
000030      *    ENTRY PARAMETERS  -  NONE.                                 *
000031      *                                                                *
000032      *    ERRORS DETECTED  -  ANY NON-ZERO FILE STATUS ON OPEN, READ  *
000033      *                        OF VEHICLE-IN, OR WRITE OF REGRESSION-  *
000034      *                        OUT CAUSES AN ABEND VIA CKABEND.  A     *
000035      *                        MONTHLY AGGREGATE FAILING THE RANGE     *
000036      *                        CHECKS, THE PER-TYPE Z-SCORE OUTLIER    *
000037      *                        TEST, OR THE CAMION COLLINEARITY TEST   *
000038      *                        IS LOGGED AND CARRIED AS AN ADVISORY    *
000039      *                        FLAG ON REGRESSION-OUT (RG-HAS-         *
000040      *                        OUTLIERS / RG-HAS-MULTICOLLIN) - NONE   *
000041      *                        OF THESE CONDITIONS DROP A ROW FROM THE *
000042      *                        FIT OR ABEND THE RUN.                   *
000043      *                                                                *
000044      *    ELEMENTS INVOKED -  CKABEND                                 *
000045      *                                                                *
000046      *    USER CONSTANTS   -  WS-Z-SCORE-LIMIT, WS-CORREL-LIMIT       *
000047      *                        (VALIDATION-CONSTANTS, SEE WORKING-     *
000048      *                        STORAGE).                              *
000049      *                                                                *
000050      ******************************************************************
000051      *                       C H A N G E   L O G                      *
000052      ******************************************************************
000053      *
000054      * 09/11/88  POU   WO-1988-301  INITIAL VERSION - MONTHLY
000055      *                              AGGREGATION AND SIMPLE OLS FIT
000056      *                              FOR VOITURES ONLY.
000057      * 03/06/90  POU   WO-1990-055  MULTIPLE OLS (KM + TONNAGE) ADDED
000058      *                              FOR CAMIONS VIA 3X3 GAUSSIAN
000059      *                              ELIMINATION (4200-FIT-MULTIPLE-
000060      *                              OLS).
000061      * 08/14/91  RKP   WO-1991-188  RANGE-CHECK VALIDATION ADDED
000062      *                              AHEAD OF THE REGRESSION FIT.
000063      * 02/27/93  RKP   WO-1993-042  Z-SCORE OUTLIER FLAG ADDED
000064      *                              (3200-OUTLIER-CHECKS).
000065      * 10/19/94  LMC   WO-1994-367  PEARSON CORRELATION MULTI-
000066      *                              COLLINEARITY CHECK ADDED BETWEEN
000067      *                              KILOMETRAGE AND TONNAGE.
000068      * 06/02/96  LMC   WO-1996-129  RMSE/MAE STATISTICS ADDED TO
000069      *                              REGRESSION-RESULT.
000070      * 11/23/98  PDO   WO-1998-711  Y2K - MA-YEAR/RG-YEAR WIDENED TO
000071      *                              4-DIGIT FIELDS THROUGHOUT.
000072      * 03/09/99  PDO   WO-1999-056  Y2K - MONTH-TABLE SORT KEY
000073      *                              REVALIDATED AGAINST 4-DIGIT
000074      *                              YEARS.
000075      * 05/14/02  SNK   WO-2002-188  F-STATISTIC AND SIGNIFICANCE-F
000076      *                              ADDED TO THE ANOVA BLOCK.
000077      * 09/30/04  SNK   WO-2004-276  PEARSON CORRELATION COLLINEARITY
000078      *                              GUARD ADDED AHEAD OF THE MULTIPLE
000079      *                              OLS SOLVE.
000080      * 04/18/05  TBR   WO-2005-103  OUTLIER TEST REDONE PER-TYPE ON
000081      *                              SAMPLE STD DEV OF KILOMETRAGE AND
000082      *                              CONSOMMATION SEPARATELY (WAS A
000083      *                              SINGLE POOLED IPE-MEAN CHECK).
000084      *                              RANGE-CHECK AND OUTLIER FAILURES
000085      *                              NO LONGER DROP THE ROW FROM THE
000086      *                              FIT - ADVISORY ONLY, PER FLEET
000087      *                              ANALYTICS REQUEST.  TONNAGE RANGE
000088      *                              CHECK ADDED.
000089      * 11/02/05  TBR   WO-2005-341  REFERENCE-CONSOMMATION, TARGET-
000090      *                              CONSOMMATION AND IMPROVEMENT-PCT
000091      *                              COMPUTED PER MONTHLY-AGGREGATE
000092      *                              (2330-FINALIZE-AGGREGATE-METRICS)
000093      *                              FOR THE FLEET SCORECARD FEED.
000094      * 02/09/06  TBR   WO-2006-029  FIXED RG-TYPE BLANKING OUT ON
000095      *                              REGRESSION-OUT - WAS BEING SET
000096      *                              BEFORE THE MOVE SPACES CLEAR IN
000097      *                              4400 INSTEAD OF AFTER.  RG-HAS-
000098      *                              OUTLIERS/RG-HAS-MULTICOLLIN NOW
000099      *                              PICKED UP FROM THE RIGHT VEHICLE
000100      *                              TYPE'S SAVED INDICATOR.
000101      * 06/14/06  AHS   WO-2006-118  SIGNIFICANCE-F NOW GENUINELY
000102      *                              COMPUTED (WAS HARDCODED TO ZERO
000103      *                              SINCE WO-2002-188) VIA A WILSON-
000104      *                              HILFERTY CUBE-ROOT TRANSFORM OF
000105      *                              THE F-STATISTIC TO A NORMAL
000106      *                              DEVIATE FOLLOWED BY THE ABRAMOWITZ
000107      *                              & STEGUN 26.2.17 TAIL
000108      *                              APPROXIMATION - SEE 8700-COMPUTE-
000109      *                              SIGNIFICANCE-F.
000110      * 09/20/06  AHS   WO-2006-203  CAMION FIT NO LONGER SKIPPED WHEN
000111      *                              MULTICOLLINEARITY IS FLAGGED -
000112      *                              THE CHECK REMAINS ADVISORY
000113      *                              ONLY.  RG-HAS-MULTICOLLIN STILL
000114      *                              CARRIES THE WARNING ON
000115      *                              REGRESSION-OUT.
000116      * 11/08/06  AHS   WO-2006-249  RO-YEAR/RO-REGION NOW CAPTURED
000117      *                              FROM THE FIRST VEHICLE-IN ROW OF
000118      *                              THE RUN (WAS LAST ROW FOR YEAR,
000119      *                              ALWAYS SPACES FOR REGION) - THE
000120      *                              REGION-SPECIFIC SER LOOKUP ON
000121      *                              NRGIPESR WAS NEVER MATCHING.
000122      * 02/15/07  AHS   WO-2007-041  MA-AGGREGATE-TABLE NOW KEYED BY
000123      *                              MOIS/YEAR/REGION/TYPE (WAS MOIS/
000124      *                              TYPE ONLY) SO SAME-MONTH DATA
000125      *                              FROM DIFFERENT YEARS OR REGIONS
000126      *                              NO LONGER COLLAPSES INTO ONE
000127      *                              AGGREGATE ROW.  WS-SWAP-HOLD-DATA
000128      *                              WIDENED TO MATCH.
000129      * 03/19/07  AHS   WO-2007-073  AIC/BIC (BOTH FIT TYPES) AND VIF
000130      *                              (CAMION ONLY) NOW GENUINELY
000131      *                              COMPUTED VIA A NEW HAND-
000132      *                              ROLLED NATURAL-LOG ROUTINE
000133      *                              (8800) - TRACED TO THE RUN LOG ON
000134      *                              4400 SINCE REGRESSION-OUT CARRIES
000135      *                              NO FIELD FOR THEM.
000136      * 05/11/07  AHS   WO-2007-081  HEADER/RECORD-LAYOUT COMMENTS NO
000137      *                              LONGER CITE INTERNAL REQUIREMENTS-
000138      *                              DOC SECTION NUMBERS - REWORDED TO
000139      *                              PLAIN DESCRIPTIONS.  NO LOGIC
000140      *                              CHANGE.
000141      *
000142      ******************************************************************
000143       ENVIRONMENT DIVISION.
000144       CONFIGURATION SECTION.
000145       SOURCE-COMPUTER.   IBM-3090.
000146       OBJECT-COMPUTER.   IBM-3090.
000147       SPECIAL-NAMES.
000148           C01 IS TOP-OF-FORM
000149           CLASS VEHICLE-TYPE-CLASS IS 'C' 'V' 'c' 'v'.
000150       INPUT-OUTPUT SECTION.
000151       FILE-CONTROL.
000152           SELECT VEHICLE-IN     ASSIGN TO VHIN
000153               ORGANIZATION IS LINE SEQUENTIAL
000154               FILE STATUS   IS FS-VEHICLE-IN.
000155           SELECT REGRESSION-OUT ASSIGN TO RGOUT
000156               ORGANIZATION IS LINE SEQUENTIAL
000157               FILE STATUS   IS FS-REGRESSION-OUT.
000158      *
000159       DATA DIVISION.
000160       FILE SECTION.
000161      *
000162       FD  VEHICLE-IN
000163           RECORDING MODE IS F.
000164       01  VEHICLE-IN-RECORD.
000165           COPY NRGVHREC REPLACING ==VH-== BY ==VI-==.
000166      *
000167       FD  REGRESSION-OUT
000168           RECORDING MODE IS F.
000169       01  REGRESSION-OUT-RECORD.
000170           COPY NRGRGREC REPLACING ==RG-== BY ==RO-==.
000171      *
000172       WORKING-STORAGE SECTION.
000173      *
000174       01  FILLER PIC X(32) VALUE 'NRGREGFT WORKING STORAGE BEGINS'.
000175      *
000176       01  FILE-STATUS-AREA.
000177           05  FS-VEHICLE-IN             PIC X(02).
000178               88  FS-VEHICLE-IN-OK          VALUE '00'.
000179               88  FS-VEHICLE-IN-EOF         VALUE '10'.
000180           05  FS-REGRESSION-OUT         PIC X(02).
000181               88  FS-REGRESSION-OUT-OK      VALUE '00'.
000182           05  FILLER                    PIC X(05).
000183      *
000184       01  PROGRAM-SWITCHES.
000185           05  END-OF-FILE-INDICATOR     PIC X(01).
000186               88  END-OF-FILE               VALUE 'Y'.
000187               88  CONTINUE-PROCESSING        VALUE 'N'.
000188           05  MONTH-FOUND-IND           PIC X(01).
000189               88  MONTH-ENTRY-FOUND          VALUE 'Y'.
000190               88  MONTH-ENTRY-NOT-FOUND      VALUE 'N'.
000191           05  SWAP-DONE-IND             PIC X(01).
000192               88  SWAP-DONE                  VALUE 'Y'.
000193               88  SWAP-NOT-DONE              VALUE 'N'.
000194           05  FIRST-ROW-SEEN-IND        PIC X(01).
000195               88  FIRST-ROW-ALREADY-SEEN     VALUE 'Y'.
000196               88  FIRST-ROW-NOT-YET-SEEN     VALUE 'N'.
000197           05  FILLER                    PIC X(05).
000198      *
000199       01  WS-VALIDATION-CONTROL.
000200           05  WS-VALIDATE-TYPE          PIC X(10).
000201           05  WS-ROW-OUTLIER-IND        PIC X(01).
000202               88  WS-ROW-IS-OUTLIER         VALUE 'Y'.
000203               88  WS-ROW-NOT-OUTLIER        VALUE 'N'.
000204           05  WS-VOITURE-OUTLIER-IND    PIC X(01) VALUE 'N'.
000205           05  WS-CAMION-OUTLIER-IND     PIC X(01) VALUE 'N'.
000206           05  WS-CAMION-MULTICOLLIN-IND PIC X(01) VALUE 'N'.
000207           05  FILLER                    PIC X(05).
000208      *
000209      *    REGRESSION-OUT IS KEYED BY THE *FIRST* VEHICLE-IN
000210      *    ROW'S YEAR/REGION, NOT THE LAST - CAPTURED ONCE IN
000211      *    2100-READ-NEXT-VEHICLE AND HELD HERE FOR 4400.
000212      *
000213       01  WS-RUN-CONTROL-AREA.
000214           05  WS-FIRST-YEAR-SEEN        PIC X(04).
000215           05  WS-FIRST-REGION-SEEN      PIC X(20).
000216           05  FILLER                    PIC X(05).
000217      *
000218       01  VALIDATION-CONSTANTS.
000219           05  WS-Z-SCORE-LIMIT          PIC S9V9(2) COMP-3
000220                                              VALUE 2.00.
000221           05  WS-CORREL-LIMIT           PIC S9V9(2) COMP-3
000222                                              VALUE 0.90.
000223           05  WS-MIN-CONSOMMATION       PIC S9(5)V9(2) COMP-3
000224                                              VALUE 0.
000225           05  WS-MAX-CONSOMMATION       PIC S9(5)V9(2) COMP-3
000226                                              VALUE 50000.
000227           05  WS-MIN-KILOMETRAGE        PIC S9(7)V9(2) COMP-3
000228                                              VALUE 0.
000229           05  WS-MAX-KILOMETRAGE        PIC S9(7)V9(2) COMP-3
000230                                              VALUE 500000.
000231           05  WS-MIN-TONNAGE            PIC S9(7)V9(2) COMP-3
000232                                              VALUE 0.
000233           05  WS-MAX-TONNAGE            PIC S9(7)V9(2) COMP-3
000234                                              VALUE 500000.
000235           05  FILLER                    PIC X(05).
000236      *
000237      *    MONTHLY-AGGREGATE TABLE - ONE ROW PER DISTINCT MOIS LABEL,
000238      *    BUILT BY 2300-BUILD-MONTHLY-AGGREGATES, CARRIED THROUGH
000239      *    VALIDATION (3000) AND FED INTO THE REGRESSION FIT (4000).
000240      *
000241       77  MA-TABLE-COUNT                PIC S9(4) COMP VALUE +0.
000242       77  MA-TABLE-MAX                  PIC S9(4) COMP VALUE +500.
000243       01  MA-AGGREGATE-TABLE.
000244           05  MA-TAB-ENTRY OCCURS 500 TIMES
000245                            INDEXED BY MA-IDX.
000246               10  MA-TAB-MOIS               PIC X(10).
000247               10  MA-TAB-YEAR               PIC X(04).
000248               10  MA-TAB-YEAR-NUM REDEFINES MA-TAB-YEAR
000249                                         PIC 9(04).
000250               10  MA-TAB-REGION             PIC X(20).
000251               10  MA-TAB-TYPE               PIC X(10).
000252               10  MA-TAB-CONSOMMATION       PIC S9(9)V9(2) COMP-3.
000253               10  MA-TAB-KILOMETRAGE        PIC S9(9)V9(2) COMP-3.
000254               10  MA-TAB-TONNAGE            PIC S9(9)V9(2) COMP-3.
000255               10  MA-TAB-REFERENCE-CONSO    PIC S9(9)V9(2) COMP-3.
000256               10  MA-TAB-TARGET-CONSO       PIC S9(9)V9(2) COMP-3.
000257               10  MA-TAB-IMPROVEMENT-PCT    PIC S9(3)V9(2) COMP-3.
000258               10  MA-TAB-VALID-IND          PIC X(01).
000259                   88  MA-TAB-VALID              VALUE 'Y'.
000260                   88  MA-TAB-INVALID            VALUE 'N'.
000261               10  MA-TAB-OUTLIER-IND        PIC X(01).
000262                   88  MA-TAB-IS-OUTLIER         VALUE 'Y'.
000263                   88  MA-TAB-NOT-OUTLIER        VALUE 'N'.
000264               10  FILLER                    PIC X(05).
000265           05  FILLER                    PIC X(05).
000266      *
000267       77  WS-SORT-IDX1                  PIC S9(4) COMP.
000268       77  WS-SORT-IDX2                  PIC S9(4) COMP.
000269      *
000270      *    WO-2007-041 - WIDENED TO 84 BYTES TO HOLD THE LARGER
000271      *    MA-TAB-ENTRY AFTER MA-TAB-YEAR/MA-TAB-REGION WERE ADDED.
000272      *
000273       01  WS-SWAP-HOLD-AREA.
000274           05  WS-SWAP-HOLD-DATA         PIC X(84).
000275           05  FILLER                    PIC X(05).
000276      *
000277      *    REGRESSION WORK AREAS - ACCUMULATORS FOR THE OLS SUMS,
000278      *    THE 3X3 GAUSSIAN-ELIMINATION MATRIX FOR CAMIONS, AND THE
000279      *    FITTED-COEFFICIENT/STATISTIC HOLDING AREA FOR BOTH TYPES.
000280      *
000281       01  WS-OLS-SUMS.
000282           05  WS-SUM-N                  PIC S9(5) COMP.
000283           05  WS-SUM-X                  PIC S9(11)V9(4) COMP-3.
000284           05  WS-SUM-Y                  PIC S9(11)V9(4) COMP-3.
000285           05  WS-SUM-X2                 PIC S9(13)V9(4) COMP-3.
000286           05  WS-SUM-XY                 PIC S9(13)V9(4) COMP-3.
000287           05  WS-SUM-Y2                 PIC S9(13)V9(4) COMP-3.
000288           05  WS-SUM-Z                  PIC S9(11)V9(4) COMP-3.
000289           05  WS-SUM-XZ                 PIC S9(13)V9(4) COMP-3.
000290           05  WS-SUM-YZ                 PIC S9(13)V9(4) COMP-3.
000291           05  WS-SUM-Z2                 PIC S9(13)V9(4) COMP-3.
000292           05  FILLER                    PIC X(05).
000293       01  WS-GAUSS-MATRIX.
000294           05  WS-MATRIX-ROW OCCURS 3 TIMES INDEXED BY WS-ROW-IDX.
000295               10  WS-MATRIX-COL OCCURS 4 TIMES INDEXED BY WS-COL-IDX
000296                                         PIC S9(11)V9(6) COMP-3.
000297           05  FILLER                    PIC X(05).
000298       01  WS-MATRIX-REDEFINE-AREA REDEFINES WS-GAUSS-MATRIX.
000299           05  WS-MATRIX-FLAT OCCURS 3 TIMES
000300                              PIC X(52).
000301       01  WS-GAUSS-CONTROL.
000302           05  WS-MULTIPLIER             PIC S9(9)V9(6) COMP-3.
000303           05  WS-ELIM-TARGET-ROW        PIC S9(4) COMP.
000304           05  WS-ELIM-SOURCE-ROW        PIC S9(4) COMP.
000305           05  FILLER                    PIC X(05).
000306       01  WS-SQRT-WORK.
000307           05  WS-SQRT-INPUT             PIC S9(15)V9(6) COMP-3.
000308           05  WS-SQRT-RESULT            PIC S9(15)V9(6) COMP-3.
000309           05  WS-SQRT-PREV              PIC S9(15)V9(6) COMP-3.
000310           05  WS-SQRT-ITER              PIC S9(4) COMP.
000311           05  FILLER                    PIC X(05).
000312      *
000313      *    WO-2006-118 - SUPPORT FOR 8700-COMPUTE-SIGNIFICANCE-F.
000314      *
000315       01  WS-CUBE-ROOT-WORK.
000316           05  WS-CUBE-INPUT             PIC S9(9)V9(6) COMP-3.
000317           05  WS-CUBE-RESULT            PIC S9(9)V9(6) COMP-3.
000318           05  WS-CUBE-PREV              PIC S9(9)V9(6) COMP-3.
000319           05  WS-CUBE-ITER              PIC S9(4) COMP.
000320           05  FILLER                    PIC X(05).
000321       01  WS-EXP-SERIES-WORK.
000322           05  WS-EXP-INPUT              PIC S9(5)V9(6) COMP-3.
000323           05  WS-EXP-RESULT             PIC S9(5)V9(6) COMP-3.
000324           05  WS-EXP-TERM               PIC S9(5)V9(6) COMP-3.
000325           05  WS-EXP-ITER               PIC S9(4) COMP.
000326           05  FILLER                    PIC X(05).
000327       01  SIGNIFICANCE-CONSTANTS.
000328           05  WS-SIGNIF-ASQ-P           PIC S9V9(7) COMP-3
000329                                              VALUE 0.2316419.
000330           05  WS-SIGNIF-ASQ-B1          PIC S9V9(7) COMP-3
000331                                              VALUE 0.3193815.
000332           05  WS-SIGNIF-ASQ-B2          PIC S9V9(7) COMP-3
000333                                              VALUE -0.3565638.
000334           05  WS-SIGNIF-ASQ-B3          PIC S9V9(7) COMP-3
000335                                              VALUE 1.7814779.
000336           05  WS-SIGNIF-ASQ-B4          PIC S9V9(7) COMP-3
000337                                              VALUE -1.8212560.
000338           05  WS-SIGNIF-ASQ-B5          PIC S9V9(7) COMP-3
000339                                              VALUE 1.3302744.
000340           05  WS-SIGNIF-INV-SQRT-2PI    PIC S9V9(7) COMP-3
000341                                              VALUE 0.3989423.
000342           05  FILLER                    PIC X(05).
000343       01  WS-SIGNIF-WORK.
000344           05  WS-SIGNIF-H               PIC S9V9(6) COMP-3.
000345           05  WS-SIGNIF-Z               PIC S9(3)V9(6) COMP-3.
000346           05  WS-SIGNIF-T               PIC S9V9(6) COMP-3.
000347           05  WS-SIGNIF-POLY            PIC S9V9(6) COMP-3.
000348           05  WS-SIGNIF-PHI             PIC S9V9(6) COMP-3.
000349           05  FILLER                    PIC X(05).
000350      *
000351      *    WO-2007-073 - SUPPORT FOR 8800-COMPUTE-LN (NATURAL LOG OF
000352      *    MSE, NEEDED BY THE AIC/BIC STATISTICS BELOW).  RANGE-
000353      *    REDUCES THE INPUT TO (1,E) BY REPEATED DIVISION/
000354      *    MULTIPLICATION BY E, THEN NEWTON-RAPHSON REFINES Y SUCH
000355      *    THAT E**Y = THE REDUCED INPUT, REUSING 8730-COMPUTE-EXP-
000356      *    NEGATIVE FOR EACH ITERATION'S E**(-Y) TERM.
000357      *
000358       01  LN-CONSTANTS.
000359           05  WS-LN-E-CONST             PIC S9V9(7) COMP-3
000360                                              VALUE 2.7182818.
000361           05  FILLER                    PIC X(05).
000362       01  WS-LN-WORK.
000363           05  WS-LN-INPUT               PIC S9(9)V9(6) COMP-3.
000364           05  WS-LN-REDUCED             PIC S9(9)V9(6) COMP-3.
000365           05  WS-LN-RESULT              PIC S9(5)V9(6) COMP-3.
000366           05  WS-LN-Y                   PIC S9(5)V9(6) COMP-3.
000367           05  WS-LN-EXP-COUNT           PIC S9(4) COMP.
000368           05  WS-LN-ITER                PIC S9(4) COMP.
000369           05  FILLER                    PIC X(05).
000370       01  WS-REGRESSION-WORK.
000371           05  WS-FIT-TYPE               PIC X(10).
000372           05  WS-FIT-INTERCEPT          PIC S9(7)V9(6) COMP-3.
000373           05  WS-FIT-COEF-KM            PIC S9(5)V9(6) COMP-3.
000374           05  WS-FIT-COEF-TONNAGE       PIC S9(5)V9(6) COMP-3.
000375           05  WS-FIT-R-SQUARED          PIC S9(1)V9(6) COMP-3.
000376           05  WS-FIT-ADJ-R-SQUARED      PIC S9(1)V9(6) COMP-3.
000377           05  WS-FIT-STD-ERROR          PIC S9(7)V9(6) COMP-3.
000378           05  WS-FIT-MSE                PIC S9(7)V9(6) COMP-3.
000379           05  WS-FIT-RMSE               PIC S9(7)V9(6) COMP-3.
000380           05  WS-FIT-MAE                PIC S9(7)V9(6) COMP-3.
000381           05  WS-FIT-F-STATISTIC        PIC S9(7)V9(6) COMP-3.
000382           05  WS-FIT-SIGNIFICANCE-F     PIC S9(1)V9(6) COMP-3.
000383           05  WS-FIT-AIC                PIC S9(7)V9(6) COMP-3.
000384           05  WS-FIT-BIC                PIC S9(7)V9(6) COMP-3.
000385           05  WS-FIT-VIF                PIC S9(5)V9(6) COMP-3.
000386           05  WS-FIT-LN-MSE             PIC S9(5)V9(6) COMP-3.
000387           05  WS-FIT-OBSERVATIONS       PIC S9(4) COMP-3.
000388           05  WS-FIT-DEGREES-FREEDOM    PIC S9(4) COMP-3.
000389           05  WS-FIT-NUM-PARMS          PIC S9(4) COMP.
000390           05  WS-CORRELATION-KM-TONNAGE PIC S9V9(6) COMP-3.
000391           05  WS-ABS-CORRELATION REDEFINES WS-CORRELATION-KM-TONNAGE
000392                                         PIC 9V9(6).
000393           05  FILLER                    PIC X(05).
000394       01  WS-WORK-NUMERICS.
000395           05  WS-MEAN-X                 PIC S9(7)V9(6) COMP-3.
000396           05  WS-MEAN-Y                 PIC S9(7)V9(6) COMP-3.
000397           05  WS-ABS-MEAN-Y REDEFINES WS-MEAN-Y
000398                                         PIC 9(7)V9(6).
000399           05  WS-MEAN-Z                 PIC S9(7)V9(6) COMP-3.
000400           05  WS-SSE                    PIC S9(13)V9(4) COMP-3.
000401           05  WS-SST                    PIC S9(13)V9(4) COMP-3.
000402           05  WS-RESIDUAL               PIC S9(9)V9(4) COMP-3.
000403           05  WS-ABS-RESIDUAL REDEFINES WS-RESIDUAL
000404                                         PIC 9(9)V9(4).
000405           05  WS-Z-SCORE                PIC S9(3)V9(4) COMP-3.
000406           05  WS-DIVISOR                PIC S9(15)V9(4) COMP-3.
000407           05  WS-TONNAGE-KT             PIC S9(7)V9(6) COMP-3.
000408           05  FILLER                    PIC X(05).
000409       01  WS-OUTLIER-STATS.
000410           05  WS-OUT-MEAN-KM            PIC S9(9)V9(4) COMP-3.
000411           05  WS-OUT-STDDEV-KM          PIC S9(9)V9(4) COMP-3.
000412           05  WS-OUT-MEAN-CONSO         PIC S9(9)V9(4) COMP-3.
000413           05  WS-OUT-STDDEV-CONSO       PIC S9(9)V9(4) COMP-3.
000414           05  WS-OUT-VARIANCE           PIC S9(15)V9(4) COMP-3.
000415           05  WS-OUT-Z-KM               PIC S9(5)V9(4) COMP-3.
000416           05  WS-OUT-ABS-Z-KM REDEFINES WS-OUT-Z-KM
000417                                         PIC 9(5)V9(4).
000418           05  WS-OUT-Z-CONSO            PIC S9(5)V9(4) COMP-3.
000419           05  WS-OUT-ABS-Z-CONSO REDEFINES WS-OUT-Z-CONSO
000420                                         PIC 9(5)V9(4).
000421           05  FILLER                    PIC X(05).
000422      *
000423       01  REPORT-COUNTERS.
000424           05  WS-TOTAL-MONTHS-CNT       PIC S9(5) COMP VALUE +0.
000425           05  WS-VALID-MONTHS-CNT       PIC S9(5) COMP VALUE +0.
000426           05  WS-REJECTED-MONTHS-CNT    PIC S9(5) COMP VALUE +0.
000427           05  WS-OUTLIER-MONTHS-CNT     PIC S9(5) COMP VALUE +0.
000428           05  FILLER                    PIC X(05).
000429      *
000430       01  WS-REPORT-EDIT-AREA.
000431           05  WS-EDIT-COUNT             PIC ZZZZ9.
000432           05  WS-EDIT-AMOUNT            PIC ZZZZZZ9.99.
000433           05  WS-EDIT-SIGNED-AMOUNT     PIC -ZZZZZ9.99.
000434           05  FILLER                    PIC X(05).
000435      *
000436       01  FILLER PIC X(32) VALUE 'NRGREGFT WORKING STORAGE ENDS   '.
000437      *
000438       PROCEDURE DIVISION.
000439      *
000440       0000-CONTROL-PROCESS.
000441           PERFORM 1000-INITIALIZATION
000442               THRU 1099-INITIALIZATION-EXIT
000443           PERFORM 1100-OPEN-FILES
000444               THRU 1199-OPEN-FILES-EXIT
000445           PERFORM 2000-MAIN-PROCESS
000446               THRU 2099-MAIN-PROCESS-EXIT
000447               UNTIL END-OF-FILE
000448           PERFORM 2330-FINALIZE-AGGREGATE-METRICS
000449               THRU 2339-FINALIZE-AGGREGATE-METRICS-EXIT
000450           PERFORM 3000-VALIDATE-AGGREGATES
000451               THRU 3099-VALIDATE-AGGREGATES-EXIT
000452           PERFORM 4000-FIT-REGRESSION
000453               THRU 4099-FIT-REGRESSION-EXIT
000454           PERFORM EOJ8000-PRINT-SUMMARY
000455               THRU EOJ8099-PRINT-SUMMARY-EXIT
000456           PERFORM EOJ9000-CLOSE-FILES
000457               THRU EOJ9999-EXIT
000458           GOBACK.
000459      *
000460       1000-INITIALIZATION.
000461           SET CONTINUE-PROCESSING TO TRUE
000462           SET FIRST-ROW-NOT-YET-SEEN TO TRUE
000463           MOVE +0 TO MA-TABLE-COUNT
000464           INITIALIZE REPORT-COUNTERS.
000465       1099-INITIALIZATION-EXIT.
000466           EXIT.
000467      *
000468       1100-OPEN-FILES.
000469           OPEN INPUT  VEHICLE-IN
000470           OPEN OUTPUT REGRESSION-OUT
000471           IF NOT FS-VEHICLE-IN-OK
000472               DISPLAY 'NRGREGFT - ERROR OPENING VEHICLE-IN   FS='
000473                   FS-VEHICLE-IN
000474               GO TO EOJ9900-ABEND
000475           END-IF
000476           IF NOT FS-REGRESSION-OUT-OK
000477               DISPLAY 'NRGREGFT - ERROR OPENING REGRESSION-OUT FS='
000478                   FS-REGRESSION-OUT
000479               GO TO EOJ9900-ABEND
000480           END-IF.
000481       1199-OPEN-FILES-EXIT.
000482           EXIT.
000483      *
000484       2000-MAIN-PROCESS.
000485           PERFORM 2100-READ-NEXT-VEHICLE
000486               THRU 2199-READ-NEXT-VEHICLE-EXIT
000487           IF NOT END-OF-FILE
000488               PERFORM 2300-BUILD-MONTHLY-AGGREGATES
000489                   THRU 2399-BUILD-MONTHLY-AGGREGATES-EXIT
000490           END-IF.
000491       2099-MAIN-PROCESS-EXIT.
000492           EXIT.
000493      *
000494       2100-READ-NEXT-VEHICLE.
000495           READ VEHICLE-IN
000496               AT END
000497                   SET END-OF-FILE TO TRUE
000498               NOT AT END
000499                   IF FIRST-ROW-NOT-YET-SEEN
000500                       MOVE VI-YEAR   TO WS-FIRST-YEAR-SEEN
000501                       MOVE VI-REGION TO WS-FIRST-REGION-SEEN
000502                       SET FIRST-ROW-ALREADY-SEEN TO TRUE
000503                   END-IF
000504           END-READ.
000505       2199-READ-NEXT-VEHICLE-EXIT.
000506           EXIT.
000507      *
000508      *    MONTHLY AGGREGATION.  FIND THE VEHICLE'S MOIS/TYPE
000509      *    ROW IN MA-AGGREGATE-TABLE OR ADD ONE, THEN ACCUMULATE.
000510      *
000511       2300-BUILD-MONTHLY-AGGREGATES.
000512           PERFORM 2310-FIND-OR-ADD-MONTH
000513               THRU 2319-FIND-OR-ADD-MONTH-EXIT
000514           ADD VI-CONSOMMATION-L  TO MA-TAB-CONSOMMATION(MA-IDX)
000515           ADD VI-KILOMETRAGE     TO MA-TAB-KILOMETRAGE(MA-IDX)
000516           ADD VI-PRODUITS-TONNES TO MA-TAB-TONNAGE(MA-IDX)
000517           COMPUTE MA-TAB-REFERENCE-CONSO(MA-IDX) ROUNDED =
000518               MA-TAB-REFERENCE-CONSO(MA-IDX) +
000519                   ((VI-IPE-L100KM * VI-KILOMETRAGE) / 100).
000520       2399-BUILD-MONTHLY-AGGREGATES-EXIT.
000521           EXIT.
000522      *
000523       2310-FIND-OR-ADD-MONTH.
000524           SET MONTH-ENTRY-NOT-FOUND TO TRUE
000525           PERFORM 2312-TEST-ONE-MONTH-ROW
000526               THRU 2314-TEST-ONE-MONTH-ROW-EXIT
000527               VARYING MA-IDX FROM 1 BY 1
000528               UNTIL MA-IDX > MA-TABLE-COUNT
000529                   OR MONTH-ENTRY-FOUND
000530           IF MONTH-ENTRY-NOT-FOUND
000531               IF MA-TABLE-COUNT < MA-TABLE-MAX
000532                   ADD 1 TO MA-TABLE-COUNT
000533                   SET MA-IDX TO MA-TABLE-COUNT
000534                   PERFORM 2315-INSERT-MONTH-IN-ORDER
000535                       THRU 2319-FIND-OR-ADD-MONTH-EXIT
000536               ELSE
000537                   DISPLAY 'NRGREGFT - MONTHLY AGGREGATE TABLE FULL, '
000538                       VI-MOIS ' NOT ACCUMULATED'
000539               END-IF
000540           END-IF.
000541       2319-FIND-OR-ADD-MONTH-EXIT.
000542           EXIT.
000543      *
000544       2312-TEST-ONE-MONTH-ROW.
000545           IF MA-TAB-MOIS(MA-IDX) = VI-MOIS
000546               AND MA-TAB-YEAR(MA-IDX) = VI-YEAR
000547               AND MA-TAB-REGION(MA-IDX) = VI-REGION
000548               AND MA-TAB-TYPE(MA-IDX) = VI-TYPE
000549               SET MONTH-ENTRY-FOUND TO TRUE
000550           END-IF.
000551       2314-TEST-ONE-MONTH-ROW-EXIT.
000552           EXIT.
000553      *
000554      *    NEW ROW WAS APPENDED AT MA-TABLE-COUNT - BUBBLE IT DOWN
000555      *    INTO MOIS-ASCENDING ORDER (NO SORT VERB USED ON THIS
000556      *    SHOP'S IN-MEMORY TABLES, SAME AS THE REGRESSION-IN LOAD
000557      *    ON NRGIPESR - A SIMPLE SWAP-DOWN INSERTION).
000558      *
000559       2315-INSERT-MONTH-IN-ORDER.
000560           MOVE VI-MOIS   TO MA-TAB-MOIS(MA-IDX)
000561           MOVE VI-YEAR   TO MA-TAB-YEAR(MA-IDX)
000562           MOVE VI-REGION TO MA-TAB-REGION(MA-IDX)
000563           MOVE VI-TYPE   TO MA-TAB-TYPE(MA-IDX)
000564           MOVE 0        TO MA-TAB-CONSOMMATION(MA-IDX)
000565           MOVE 0        TO MA-TAB-KILOMETRAGE(MA-IDX)
000566           MOVE 0        TO MA-TAB-TONNAGE(MA-IDX)
000567           MOVE 0        TO MA-TAB-REFERENCE-CONSO(MA-IDX)
000568           MOVE 0        TO MA-TAB-TARGET-CONSO(MA-IDX)
000569           MOVE 0        TO MA-TAB-IMPROVEMENT-PCT(MA-IDX)
000570           SET MA-TAB-VALID TO TRUE
000571           SET MA-TAB-NOT-OUTLIER TO TRUE
000572           PERFORM 2320-SORT-MONTH-TABLE
000573               THRU 2329-SORT-MONTH-TABLE-EXIT.
000574      *
000575       2320-SORT-MONTH-TABLE.
000576           SET WS-SORT-IDX1 TO MA-IDX
000577           SET SWAP-NOT-DONE TO TRUE
000578           PERFORM 2325-SWAP-DOWN-ONE-STEP
000579               THRU 2328-SWAP-DOWN-ONE-STEP-EXIT
000580               UNTIL WS-SORT-IDX1 = 1 OR SWAP-DONE
000581           SET MA-IDX TO WS-SORT-IDX1.
000582       2329-SORT-MONTH-TABLE-EXIT.
000583           EXIT.
000584      *
000585       2325-SWAP-DOWN-ONE-STEP.
000586           COMPUTE WS-SORT-IDX2 = WS-SORT-IDX1 - 1
000587           IF MA-TAB-MOIS(WS-SORT-IDX1) < MA-TAB-MOIS(WS-SORT-IDX2)
000588               MOVE MA-TAB-ENTRY(WS-SORT-IDX1) TO WS-SWAP-HOLD-AREA
000589               MOVE MA-TAB-ENTRY(WS-SORT-IDX2)
000590                   TO MA-TAB-ENTRY(WS-SORT-IDX1)
000591               MOVE WS-SWAP-HOLD-AREA
000592                   TO MA-TAB-ENTRY(WS-SORT-IDX2)
000593               MOVE WS-SORT-IDX2 TO WS-SORT-IDX1
000594           ELSE
000595               SET SWAP-DONE TO TRUE
000596           END-IF.
000597       2328-SWAP-DOWN-ONE-STEP-EXIT.
000598           EXIT.
000599      *
000600      *    REFERENCE/TARGET/IMPROVEMENT METRICS.  RUN ONCE, AFTER
000601      *    ALL VEHICLE-IN RECORDS HAVE BEEN ROLLED INTO THE TABLE AND
000602      *    REFERENCE-CONSO HAS ITS FINAL SUM, AHEAD OF VALIDATION.
000603      *
000604       2330-FINALIZE-AGGREGATE-METRICS.
000605           PERFORM 2335-FINALIZE-ONE-MONTH-METRICS
000606               THRU 2337-FINALIZE-ONE-MONTH-METRICS-EXIT
000607               VARYING MA-IDX FROM 1 BY 1
000608               UNTIL MA-IDX > MA-TABLE-COUNT.
000609       2339-FINALIZE-AGGREGATE-METRICS-EXIT.
000610           EXIT.
000611      *
000612       2335-FINALIZE-ONE-MONTH-METRICS.
000613           COMPUTE MA-TAB-TARGET-CONSO(MA-IDX) ROUNDED =
000614               MA-TAB-REFERENCE-CONSO(MA-IDX) * 0.95
000615           IF MA-TAB-REFERENCE-CONSO(MA-IDX) NOT = 0
000616               COMPUTE MA-TAB-IMPROVEMENT-PCT(MA-IDX) ROUNDED =
000617                   ((MA-TAB-REFERENCE-CONSO(MA-IDX) -
000618                       MA-TAB-CONSOMMATION(MA-IDX)) /
000619                       MA-TAB-REFERENCE-CONSO(MA-IDX)) * 100
000620           ELSE
000621               MOVE 0 TO MA-TAB-IMPROVEMENT-PCT(MA-IDX)
000622           END-IF.
000623       2337-FINALIZE-ONE-MONTH-METRICS-EXIT.
000624           EXIT.
000625      *
000626      *    RANGE, OUTLIER AND MULTICOLLINEARITY VALIDATION.
000627      *    RUN ONCE, AFTER ALL VEHICLE-IN RECORDS HAVE BEEN ROLLED
000628      *    INTO MA-AGGREGATE-TABLE.
000629      *
000630       3000-VALIDATE-AGGREGATES.
000631           PERFORM 3100-RANGE-CHECKS
000632               THRU 3199-RANGE-CHECKS-EXIT
000633               VARYING MA-IDX FROM 1 BY 1
000634               UNTIL MA-IDX > MA-TABLE-COUNT
000635           PERFORM 3200-OUTLIER-CHECKS
000636               THRU 3299-OUTLIER-CHECKS-EXIT
000637           PERFORM 3300-MULTICOLLINEARITY-CHECK
000638               THRU 3399-MULTICOLLINEARITY-CHECK-EXIT.
000639       3099-VALIDATE-AGGREGATES-EXIT.
000640           EXIT.
000641      *
000642       3100-RANGE-CHECKS.
000643           ADD 1 TO WS-TOTAL-MONTHS-CNT
000644           IF MA-TAB-CONSOMMATION(MA-IDX) < WS-MIN-CONSOMMATION
000645               OR MA-TAB-CONSOMMATION(MA-IDX) > WS-MAX-CONSOMMATION
000646               OR MA-TAB-KILOMETRAGE(MA-IDX) < WS-MIN-KILOMETRAGE
000647               OR MA-TAB-KILOMETRAGE(MA-IDX) > WS-MAX-KILOMETRAGE
000648               OR (MA-TAB-TONNAGE(MA-IDX) NOT = 0
000649                   AND (MA-TAB-TONNAGE(MA-IDX) < WS-MIN-TONNAGE
000650                       OR MA-TAB-TONNAGE(MA-IDX) > WS-MAX-TONNAGE))
000651               SET MA-TAB-INVALID TO TRUE
000652               ADD 1 TO WS-REJECTED-MONTHS-CNT
000653               DISPLAY 'NRGREGFT - RANGE CHECK FAILED FOR MOIS='
000654                   MA-TAB-MOIS(MA-IDX) ' TYPE=' MA-TAB-TYPE(MA-IDX)
000655           ELSE
000656               SET MA-TAB-VALID TO TRUE
000657               ADD 1 TO WS-VALID-MONTHS-CNT
000658           END-IF.
000659       3199-RANGE-CHECKS-EXIT.
000660           EXIT.
000661      *
000662      *    Z-SCORE OUTLIER TEST, RUN SEPARATELY FOR EACH VEHICLE TYPE
000663      *    (VOITURE, THEN CAMION) OVER THAT TYPE'S OWN KILOMETRAGE AND
000664      *    CONSOMMATION SAMPLE MEAN/STANDARD DEVIATION - A ROW IS
000665      *    FLAGGED WHEN EITHER |Z| EXCEEDS WS-Z-SCORE-LIMIT.
000666      *
000667       3200-OUTLIER-CHECKS.
000668           MOVE 'VOITURE' TO WS-VALIDATE-TYPE
000669           SET WS-ROW-NOT-OUTLIER TO TRUE
000670           PERFORM 3210-COMPUTE-TYPE-STATS
000671               THRU 3219-COMPUTE-TYPE-STATS-EXIT
000672           PERFORM 3220-FLAG-OUTLIER-ROWS
000673               THRU 3229-FLAG-OUTLIER-ROWS-EXIT
000674               VARYING MA-IDX FROM 1 BY 1
000675               UNTIL MA-IDX > MA-TABLE-COUNT
000676           MOVE WS-ROW-OUTLIER-IND TO WS-VOITURE-OUTLIER-IND
000677           MOVE 'CAMION' TO WS-VALIDATE-TYPE
000678           SET WS-ROW-NOT-OUTLIER TO TRUE
000679           PERFORM 3210-COMPUTE-TYPE-STATS
000680               THRU 3219-COMPUTE-TYPE-STATS-EXIT
000681           PERFORM 3220-FLAG-OUTLIER-ROWS
000682               THRU 3229-FLAG-OUTLIER-ROWS-EXIT
000683               VARYING MA-IDX FROM 1 BY 1
000684               UNTIL MA-IDX > MA-TABLE-COUNT
000685           MOVE WS-ROW-OUTLIER-IND TO WS-CAMION-OUTLIER-IND.
000686       3299-OUTLIER-CHECKS-EXIT.
000687           EXIT.
000688      *
000689       3210-COMPUTE-TYPE-STATS.
000690           MOVE 0 TO WS-SUM-N  WS-SUM-X  WS-SUM-Y
000691           MOVE 0 TO WS-SUM-X2 WS-SUM-Y2
000692           PERFORM 3215-ACCUMULATE-ONE-TYPE-ROW
000693               THRU 3217-ACCUMULATE-ONE-TYPE-ROW-EXIT
000694               VARYING MA-IDX FROM 1 BY 1
000695               UNTIL MA-IDX > MA-TABLE-COUNT
000696           IF WS-SUM-N > 1
000697               COMPUTE WS-OUT-MEAN-KM ROUNDED = WS-SUM-X / WS-SUM-N
000698               COMPUTE WS-OUT-MEAN-CONSO ROUNDED = WS-SUM-Y / WS-SUM-N
000699               COMPUTE WS-OUT-VARIANCE =
000700                   ((WS-SUM-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)) /
000701                   (WS-SUM-N * (WS-SUM-N - 1))
000702               IF WS-OUT-VARIANCE > 0
000703                   MOVE WS-OUT-VARIANCE TO WS-SQRT-INPUT
000704                   PERFORM 8500-COMPUTE-SQUARE-ROOT
000705                       THRU 8599-COMPUTE-SQUARE-ROOT-EXIT
000706                   MOVE WS-SQRT-RESULT TO WS-OUT-STDDEV-KM
000707               ELSE
000708                   MOVE 0 TO WS-OUT-STDDEV-KM
000709               END-IF
000710               COMPUTE WS-OUT-VARIANCE =
000711                   ((WS-SUM-N * WS-SUM-Y2) - (WS-SUM-Y * WS-SUM-Y)) /
000712                   (WS-SUM-N * (WS-SUM-N - 1))
000713               IF WS-OUT-VARIANCE > 0
000714                   MOVE WS-OUT-VARIANCE TO WS-SQRT-INPUT
000715                   PERFORM 8500-COMPUTE-SQUARE-ROOT
000716                       THRU 8599-COMPUTE-SQUARE-ROOT-EXIT
000717                   MOVE WS-SQRT-RESULT TO WS-OUT-STDDEV-CONSO
000718               ELSE
000719                   MOVE 0 TO WS-OUT-STDDEV-CONSO
000720               END-IF
000721           ELSE
000722               MOVE 0 TO WS-OUT-MEAN-KM   WS-OUT-MEAN-CONSO
000723               MOVE 0 TO WS-OUT-STDDEV-KM WS-OUT-STDDEV-CONSO
000724           END-IF.
000725       3219-COMPUTE-TYPE-STATS-EXIT.
000726           EXIT.
000727      *
000728       3215-ACCUMULATE-ONE-TYPE-ROW.
000729           IF MA-TAB-TYPE(MA-IDX) = WS-VALIDATE-TYPE
000730               ADD 1 TO WS-SUM-N
000731               ADD MA-TAB-KILOMETRAGE(MA-IDX)  TO WS-SUM-X
000732               ADD MA-TAB-CONSOMMATION(MA-IDX) TO WS-SUM-Y
000733               COMPUTE WS-SUM-X2 = WS-SUM-X2 +
000734                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000735                    MA-TAB-KILOMETRAGE(MA-IDX))
000736               COMPUTE WS-SUM-Y2 = WS-SUM-Y2 +
000737                   (MA-TAB-CONSOMMATION(MA-IDX) *
000738                    MA-TAB-CONSOMMATION(MA-IDX))
000739           END-IF.
000740       3217-ACCUMULATE-ONE-TYPE-ROW-EXIT.
000741           EXIT.
000742      *
000743       3220-FLAG-OUTLIER-ROWS.
000744           IF MA-TAB-TYPE(MA-IDX) = WS-VALIDATE-TYPE
000745               IF WS-OUT-STDDEV-KM > 0
000746                   COMPUTE WS-OUT-Z-KM ROUNDED =
000747                       (MA-TAB-KILOMETRAGE(MA-IDX) - WS-OUT-MEAN-KM) /
000748                       WS-OUT-STDDEV-KM
000749               ELSE
000750                   MOVE 0 TO WS-OUT-Z-KM
000751               END-IF
000752               IF WS-OUT-STDDEV-CONSO > 0
000753                   COMPUTE WS-OUT-Z-CONSO ROUNDED =
000754                       (MA-TAB-CONSOMMATION(MA-IDX) -
000755                           WS-OUT-MEAN-CONSO) / WS-OUT-STDDEV-CONSO
000756               ELSE
000757                   MOVE 0 TO WS-OUT-Z-CONSO
000758               END-IF
000759               IF WS-OUT-ABS-Z-KM > WS-Z-SCORE-LIMIT
000760                   OR WS-OUT-ABS-Z-CONSO > WS-Z-SCORE-LIMIT
000761                   SET MA-TAB-IS-OUTLIER TO TRUE
000762                   SET WS-ROW-IS-OUTLIER TO TRUE
000763                   ADD 1 TO WS-OUTLIER-MONTHS-CNT
000764               END-IF
000765           END-IF.
000766       3229-FLAG-OUTLIER-ROWS-EXIT.
000767           EXIT.
000768      *
000769      *    PEARSON CORRELATION BETWEEN KILOMETRAGE AND TONNAGE -
000770      *    FLAGS MULTICOLLINEARITY WHEN |R| EXCEEDS WS-CORREL-LIMIT
000771      *    (CAMION MONTHS ONLY - VOITURE MONTHS CARRY NO TONNAGE).
000772      *
000773       3300-MULTICOLLINEARITY-CHECK.
000774           MOVE 0 TO WS-SUM-N
000775           MOVE 0 TO WS-SUM-X
000776           MOVE 0 TO WS-SUM-Z
000777           MOVE 0 TO WS-SUM-XZ
000778           MOVE 0 TO WS-SUM-X2
000779           MOVE 0 TO WS-SUM-Z2
000780           PERFORM 3305-ACCUMULATE-ONE-COLLIN-ROW
000781               THRU 3307-ACCUMULATE-ONE-COLLIN-ROW-EXIT
000782               VARYING MA-IDX FROM 1 BY 1
000783               UNTIL MA-IDX > MA-TABLE-COUNT
000784           MOVE 'N' TO WS-CAMION-MULTICOLLIN-IND
000785           IF WS-SUM-N > 1
000786               COMPUTE WS-DIVISOR =
000787                   ((WS-SUM-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)) *
000788                   ((WS-SUM-N * WS-SUM-Z2) - (WS-SUM-Z * WS-SUM-Z))
000789               IF WS-DIVISOR > 0
000790                   MOVE WS-DIVISOR TO WS-SQRT-INPUT
000791                   PERFORM 8500-COMPUTE-SQUARE-ROOT
000792                       THRU 8599-COMPUTE-SQUARE-ROOT-EXIT
000793                   IF WS-SQRT-RESULT NOT = 0
000794                       COMPUTE WS-CORRELATION-KM-TONNAGE ROUNDED =
000795                           ((WS-SUM-N * WS-SUM-XZ) -
000796                               (WS-SUM-X * WS-SUM-Z)) /
000797                           WS-SQRT-RESULT
000798                       IF WS-ABS-CORRELATION > WS-CORREL-LIMIT
000799                           MOVE 'Y' TO WS-CAMION-MULTICOLLIN-IND
000800                       END-IF
000801                   END-IF
000802               END-IF
000803           END-IF.
000804       3399-MULTICOLLINEARITY-CHECK-EXIT.
000805           EXIT.
000806      *
000807       3305-ACCUMULATE-ONE-COLLIN-ROW.
000808           IF MA-TAB-TYPE(MA-IDX) = 'CAMION'
000809               ADD 1 TO WS-SUM-N
000810               ADD MA-TAB-KILOMETRAGE(MA-IDX) TO WS-SUM-X
000811               ADD MA-TAB-TONNAGE(MA-IDX)      TO WS-SUM-Z
000812               COMPUTE WS-SUM-XZ = WS-SUM-XZ +
000813                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000814                    MA-TAB-TONNAGE(MA-IDX))
000815               COMPUTE WS-SUM-X2 = WS-SUM-X2 +
000816                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000817                    MA-TAB-KILOMETRAGE(MA-IDX))
000818               COMPUTE WS-SUM-Z2 = WS-SUM-Z2 +
000819                   (MA-TAB-TONNAGE(MA-IDX) *
000820                    MA-TAB-TONNAGE(MA-IDX))
000821           END-IF.
000822       3307-ACCUMULATE-ONE-COLLIN-ROW-EXIT.
000823           EXIT.
000824      *
000825      *    REGRESSION FIT.  VOITURE MONTHS GET A SIMPLE OLS
000826      *    (IPE ON KILOMETRAGE), CAMION MONTHS GET A MULTIPLE OLS
000827      *    (IPE ON KILOMETRAGE AND TONNAGE).
000828      *
000829       4000-FIT-REGRESSION.
000830           PERFORM 4100-FIT-SIMPLE-OLS
000831               THRU 4199-FIT-SIMPLE-OLS-EXIT
000832           PERFORM 4200-FIT-MULTIPLE-OLS
000833               THRU 4299-FIT-MULTIPLE-OLS-EXIT.
000834       4099-FIT-REGRESSION-EXIT.
000835           EXIT.
000836      *
000837      *    SIMPLE OLS FOR VOITURES - Y = CONSOMMATION, X = KM.
000838      *
000839       4100-FIT-SIMPLE-OLS.
000840           MOVE 0 TO WS-SUM-N
000841           MOVE 0 TO WS-SUM-X
000842           MOVE 0 TO WS-SUM-Y
000843           MOVE 0 TO WS-SUM-X2
000844           MOVE 0 TO WS-SUM-XY
000845           PERFORM 4105-ACCUMULATE-ONE-VOITURE-ROW
000846               THRU 4107-ACCUMULATE-ONE-VOITURE-ROW-EXIT
000847               VARYING MA-IDX FROM 1 BY 1
000848               UNTIL MA-IDX > MA-TABLE-COUNT
000849           IF WS-SUM-N > 1
000850               COMPUTE WS-DIVISOR =
000851                   (WS-SUM-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)
000852               IF WS-DIVISOR NOT = 0
000853                   COMPUTE WS-FIT-COEF-KM ROUNDED =
000854                       ((WS-SUM-N * WS-SUM-XY) -
000855                           (WS-SUM-X * WS-SUM-Y)) / WS-DIVISOR
000856                   COMPUTE WS-MEAN-X ROUNDED = WS-SUM-X / WS-SUM-N
000857                   COMPUTE WS-MEAN-Y ROUNDED = WS-SUM-Y / WS-SUM-N
000858                   COMPUTE WS-FIT-INTERCEPT ROUNDED =
000859                       WS-MEAN-Y - (WS-FIT-COEF-KM * WS-MEAN-X)
000860                   MOVE 0 TO WS-FIT-COEF-TONNAGE
000861                   MOVE WS-SUM-N TO WS-FIT-OBSERVATIONS
000862                   MOVE 2 TO WS-FIT-NUM-PARMS
000863                   MOVE 'VOITURE' TO WS-FIT-TYPE
000864                   PERFORM 4300-COMPUTE-REGRESSION-STATS
000865                       THRU 4399-COMPUTE-REGRESSION-STATS-EXIT
000866                   PERFORM 4400-WRITE-REGRESSION-RESULT
000867                       THRU 4499-WRITE-REGRESSION-RESULT-EXIT
000868               ELSE
000869                   DISPLAY 'NRGREGFT - VOITURE OLS SINGULAR, '
000870                       'EQUATION NOT WRITTEN'
000871               END-IF
000872           ELSE
000873               DISPLAY 'NRGREGFT - INSUFFICIENT VOITURE OBSERVATIONS '
000874                   'FOR OLS FIT'
000875           END-IF.
000876       4199-FIT-SIMPLE-OLS-EXIT.
000877           EXIT.
000878      *
000879       4105-ACCUMULATE-ONE-VOITURE-ROW.
000880           IF MA-TAB-TYPE(MA-IDX) = 'VOITURE'
000881               ADD 1 TO WS-SUM-N
000882               ADD MA-TAB-KILOMETRAGE(MA-IDX)   TO WS-SUM-X
000883               ADD MA-TAB-CONSOMMATION(MA-IDX)  TO WS-SUM-Y
000884               COMPUTE WS-SUM-X2 = WS-SUM-X2 +
000885                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000886                    MA-TAB-KILOMETRAGE(MA-IDX))
000887               COMPUTE WS-SUM-XY = WS-SUM-XY +
000888                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000889                    MA-TAB-CONSOMMATION(MA-IDX))
000890           END-IF.
000891       4107-ACCUMULATE-ONE-VOITURE-ROW-EXIT.
000892           EXIT.
000893      *
000894      *    MULTIPLE OLS FOR CAMIONS - Y = CONSOMMATION, X1 = KM,
000895      *    X2 = TONNAGE.  NORMAL EQUATIONS SOLVED BY 3X3 GAUSSIAN
000896      *    ELIMINATION OVER WS-GAUSS-MATRIX.
000897      *
000898       4200-FIT-MULTIPLE-OLS.
000899           MOVE 0 TO WS-SUM-N  WS-SUM-X  WS-SUM-Y  WS-SUM-Z
000900           MOVE 0 TO WS-SUM-X2 WS-SUM-XY WS-SUM-XZ WS-SUM-YZ WS-SUM-Z2
000901           PERFORM 4205-ACCUMULATE-ONE-CAMION-ROW
000902               THRU 4207-ACCUMULATE-ONE-CAMION-ROW-EXIT
000903               VARYING MA-IDX FROM 1 BY 1
000904               UNTIL MA-IDX > MA-TABLE-COUNT
000905           IF WS-SUM-N > 2
000906               PERFORM 4210-LOAD-NORMAL-EQUATIONS
000907                   THRU 4219-LOAD-NORMAL-EQUATIONS-EXIT
000908               PERFORM 4220-SOLVE-GAUSSIAN-ELIMINATION
000909                   THRU 4229-SOLVE-GAUSSIAN-ELIMINATION-EXIT
000910               MOVE WS-MATRIX-COL(1 4) TO WS-FIT-INTERCEPT
000911               MOVE WS-MATRIX-COL(2 4) TO WS-FIT-COEF-KM
000912               MOVE WS-MATRIX-COL(3 4) TO WS-FIT-COEF-TONNAGE
000913               MOVE WS-SUM-N TO WS-FIT-OBSERVATIONS
000914               MOVE 3 TO WS-FIT-NUM-PARMS
000915               MOVE 'CAMION' TO WS-FIT-TYPE
000916               PERFORM 4300-COMPUTE-REGRESSION-STATS
000917                   THRU 4399-COMPUTE-REGRESSION-STATS-EXIT
000918               PERFORM 4400-WRITE-REGRESSION-RESULT
000919                   THRU 4499-WRITE-REGRESSION-RESULT-EXIT
000920           ELSE
000921               DISPLAY 'NRGREGFT - CAMION OLS SKIPPED - TOO FEW '
000922                   'OBSERVATIONS AFTER THE TONNAGE/KILOMETRAGE FILTER'
000923           END-IF.
000924       4299-FIT-MULTIPLE-OLS-EXIT.
000925           EXIT.
000926      *
000927       4205-ACCUMULATE-ONE-CAMION-ROW.
000928           IF MA-TAB-TYPE(MA-IDX) = 'CAMION'
000929               AND MA-TAB-TONNAGE(MA-IDX) > 0
000930               AND MA-TAB-KILOMETRAGE(MA-IDX) > 0
000931               COMPUTE WS-TONNAGE-KT ROUNDED =
000932                   MA-TAB-TONNAGE(MA-IDX) / 1000
000933               ADD 1 TO WS-SUM-N
000934               ADD MA-TAB-KILOMETRAGE(MA-IDX)  TO WS-SUM-X
000935               ADD WS-TONNAGE-KT                TO WS-SUM-Z
000936               ADD MA-TAB-CONSOMMATION(MA-IDX)  TO WS-SUM-Y
000937               COMPUTE WS-SUM-X2 = WS-SUM-X2 +
000938                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000939                    MA-TAB-KILOMETRAGE(MA-IDX))
000940               COMPUTE WS-SUM-Z2 = WS-SUM-Z2 +
000941                   (WS-TONNAGE-KT * WS-TONNAGE-KT)
000942               COMPUTE WS-SUM-XZ = WS-SUM-XZ +
000943                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000944                    WS-TONNAGE-KT)
000945               COMPUTE WS-SUM-XY = WS-SUM-XY +
000946                   (MA-TAB-KILOMETRAGE(MA-IDX) *
000947                    MA-TAB-CONSOMMATION(MA-IDX))
000948               COMPUTE WS-SUM-YZ = WS-SUM-YZ +
000949                   (WS-TONNAGE-KT *
000950                    MA-TAB-CONSOMMATION(MA-IDX))
000951           END-IF.
000952       4207-ACCUMULATE-ONE-CAMION-ROW-EXIT.
000953           EXIT.
000954      *
000955      *    NORMAL EQUATIONS FOR Y = B0 + B1.X + B2.Z :
000956      *        N       SUMX    SUMZ  | SUMY
000957      *        SUMX    SUMX2   SUMXZ | SUMXY
000958      *        SUMZ    SUMXZ   SUMZ2 | SUMYZ
000959      *
000960       4210-LOAD-NORMAL-EQUATIONS.
000961           MOVE WS-SUM-N  TO WS-MATRIX-COL(1 1)
000962           MOVE WS-SUM-X  TO WS-MATRIX-COL(1 2)
000963           MOVE WS-SUM-Z  TO WS-MATRIX-COL(1 3)
000964           MOVE WS-SUM-Y  TO WS-MATRIX-COL(1 4)
000965           MOVE WS-SUM-X  TO WS-MATRIX-COL(2 1)
000966           MOVE WS-SUM-X2 TO WS-MATRIX-COL(2 2)
000967           MOVE WS-SUM-XZ TO WS-MATRIX-COL(2 3)
000968           MOVE WS-SUM-XY TO WS-MATRIX-COL(2 4)
000969           MOVE WS-SUM-Z  TO WS-MATRIX-COL(3 1)
000970           MOVE WS-SUM-XZ TO WS-MATRIX-COL(3 2)
000971           MOVE WS-SUM-Z2 TO WS-MATRIX-COL(3 3)
000972           MOVE WS-SUM-YZ TO WS-MATRIX-COL(3 4).
000973       4219-LOAD-NORMAL-EQUATIONS-EXIT.
000974           EXIT.
000975      *
000976      *    FORWARD ELIMINATION (ROWS 2 AND 3 AGAINST PIVOT ROW 1,
000977      *    THEN ROW 3 AGAINST PIVOT ROW 2) FOLLOWED BY BACK
000978      *    SUBSTITUTION - CLASSIC 3X3 GAUSSIAN ELIMINATION, NO
000979      *    PIVOTING.  WO-2006-203 - THE FIT NO LONGER STOPS ON A
000980      *    3300-MULTICOLLINEARITY-CHECK WARNING (ADVISORY ONLY), SO
000981      *    A NEAR-SINGULAR KM/TONNAGE PAIRING CAN NOW REACH
000982      *    THIS ROUTINE - RG-HAS-MULTICOLLIN ON REGRESSION-OUT IS THE
000983      *    SIGNAL TO TREAT THE FITTED COEFFICIENTS WITH CAUTION.
000984      *
000985       4220-SOLVE-GAUSSIAN-ELIMINATION.
000986           PERFORM 4222-ELIMINATE-ROW
000987               THRU 4224-ELIMINATE-ROW-EXIT
000988           PERFORM 4226-BACK-SUBSTITUTE
000989               THRU 4228-BACK-SUBSTITUTE-EXIT.
000990       4229-SOLVE-GAUSSIAN-ELIMINATION-EXIT.
000991           EXIT.
000992      *
000993       4222-ELIMINATE-ROW.
000994           COMPUTE WS-MULTIPLIER =
000995               WS-MATRIX-COL(2 1) / WS-MATRIX-COL(1 1)
000996           MOVE 2 TO WS-ELIM-TARGET-ROW
000997           MOVE 1 TO WS-ELIM-SOURCE-ROW
000998           PERFORM 8600-ELIMINATE-ONE-COLUMN
000999               THRU 8609-ELIMINATE-ONE-COLUMN-EXIT
001000               VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX > 4
001001           COMPUTE WS-MULTIPLIER =
001002               WS-MATRIX-COL(3 1) / WS-MATRIX-COL(1 1)
001003           MOVE 3 TO WS-ELIM-TARGET-ROW
001004           MOVE 1 TO WS-ELIM-SOURCE-ROW
001005           PERFORM 8600-ELIMINATE-ONE-COLUMN
001006               THRU 8609-ELIMINATE-ONE-COLUMN-EXIT
001007               VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX > 4
001008           COMPUTE WS-MULTIPLIER =
001009               WS-MATRIX-COL(3 2) / WS-MATRIX-COL(2 2)
001010           MOVE 3 TO WS-ELIM-TARGET-ROW
001011           MOVE 2 TO WS-ELIM-SOURCE-ROW
001012           PERFORM 8600-ELIMINATE-ONE-COLUMN
001013               THRU 8609-ELIMINATE-ONE-COLUMN-EXIT
001014               VARYING WS-COL-IDX FROM 2 BY 1 UNTIL WS-COL-IDX > 4.
001015       4224-ELIMINATE-ROW-EXIT.
001016           EXIT.
001017      *
001018       4226-BACK-SUBSTITUTE.
001019           COMPUTE WS-MATRIX-COL(3 4) =
001020               WS-MATRIX-COL(3 4) / WS-MATRIX-COL(3 3)
001021           COMPUTE WS-MATRIX-COL(2 4) =
001022               (WS-MATRIX-COL(2 4) -
001023                   (WS-MATRIX-COL(2 3) * WS-MATRIX-COL(3 4))) /
001024               WS-MATRIX-COL(2 2)
001025           COMPUTE WS-MATRIX-COL(1 4) =
001026               (WS-MATRIX-COL(1 4) -
001027                   (WS-MATRIX-COL(1 2) * WS-MATRIX-COL(2 4)) -
001028                   (WS-MATRIX-COL(1 3) * WS-MATRIX-COL(3 4))) /
001029               WS-MATRIX-COL(1 1).
001030       4228-BACK-SUBSTITUTE-EXIT.
001031           EXIT.
001032      *
001033      *    ANOVA / FIT-QUALITY STATISTICS - COMMON TO BOTH THE SIMPLE
001034      *    AND MULTIPLE FIT, DRIVEN OFF WHICHEVER TYPE'S MA-TAB ROWS
001035      *    MATCH WS-FIT-TYPE (SET JUST BEFORE THIS PARAGRAPH IS
001036      *    CALLED FROM 4100/4200 - NOT RO-TYPE, WHICH 4400 BLANKS
001037      *    OUT BEFORE THIS STATISTIC BLOCK EVER RUNS AGAIN).
001038      *
001039       4300-COMPUTE-REGRESSION-STATS.
001040           MOVE 0 TO WS-SSE
001041           MOVE 0 TO WS-SST
001042           MOVE 0 TO WS-FIT-MAE
001043           PERFORM 4310-ACCUMULATE-ONE-RESIDUAL
001044               THRU 4319-ACCUMULATE-ONE-RESIDUAL-EXIT
001045               VARYING MA-IDX FROM 1 BY 1
001046               UNTIL MA-IDX > MA-TABLE-COUNT
001047           IF WS-FIT-OBSERVATIONS > 0
001048               COMPUTE WS-FIT-MAE ROUNDED =
001049                   WS-FIT-MAE / WS-FIT-OBSERVATIONS
001050           END-IF
001051           IF WS-SST > 0
001052               COMPUTE WS-FIT-R-SQUARED ROUNDED =
001053                   1 - (WS-SSE / WS-SST)
001054           ELSE
001055               MOVE 0 TO WS-FIT-R-SQUARED
001056           END-IF
001057           COMPUTE WS-FIT-DEGREES-FREEDOM =
001058               WS-FIT-OBSERVATIONS - WS-FIT-NUM-PARMS
001059           IF WS-FIT-DEGREES-FREEDOM > 0
001060               COMPUTE WS-FIT-ADJ-R-SQUARED ROUNDED =
001061                   1 - ((1 - WS-FIT-R-SQUARED) *
001062                       ((WS-FIT-OBSERVATIONS - 1) /
001063                           WS-FIT-DEGREES-FREEDOM))
001064               COMPUTE WS-FIT-MSE ROUNDED =
001065                   WS-SSE / WS-FIT-DEGREES-FREEDOM
001066               MOVE WS-FIT-MSE TO WS-SQRT-INPUT
001067               PERFORM 8500-COMPUTE-SQUARE-ROOT
001068                   THRU 8599-COMPUTE-SQUARE-ROOT-EXIT
001069               MOVE WS-SQRT-RESULT TO WS-FIT-RMSE
001070               MOVE WS-SQRT-RESULT TO WS-FIT-STD-ERROR
001071               IF WS-FIT-MSE > 0 AND WS-FIT-R-SQUARED < 1
001072                   COMPUTE WS-FIT-F-STATISTIC ROUNDED =
001073                       (WS-FIT-R-SQUARED / (1 - WS-FIT-R-SQUARED)) *
001074                       (WS-FIT-DEGREES-FREEDOM /
001075                           (WS-FIT-NUM-PARMS - 1))
001076                   PERFORM 8700-COMPUTE-SIGNIFICANCE-F
001077                       THRU 8799-COMPUTE-SIGNIFICANCE-F-EXIT
001078               ELSE
001079                   MOVE 0 TO WS-FIT-F-STATISTIC
001080                   MOVE 0 TO WS-FIT-SIGNIFICANCE-F
001081               END-IF
001082           ELSE
001083               MOVE 0 TO WS-FIT-ADJ-R-SQUARED
001084               MOVE 0 TO WS-FIT-MSE
001085               MOVE 0 TO WS-FIT-RMSE
001086               MOVE 0 TO WS-FIT-STD-ERROR
001087               MOVE 0 TO WS-FIT-F-STATISTIC
001088               MOVE 0 TO WS-FIT-SIGNIFICANCE-F
001089           END-IF
001090      *
001091      *    WO-2007-073 - AIC/BIC (BOTH FIT TYPES) AND VIF (CAMION
001092      *    ONLY) PER R2 - K IS WS-FIT-NUM-PARMS (INTERCEPT PLUS
001093      *    SLOPES), MSE IS THE SAME MSE COMPUTED ABOVE.
001094      *
001095           IF WS-FIT-MSE > 0
001096               MOVE WS-FIT-MSE TO WS-LN-INPUT
001097               PERFORM 8800-COMPUTE-LN
001098                   THRU 8899-COMPUTE-LN-EXIT
001099               MOVE WS-LN-RESULT TO WS-FIT-LN-MSE
001100               COMPUTE WS-FIT-AIC ROUNDED =
001101                   (WS-FIT-OBSERVATIONS * WS-FIT-LN-MSE) +
001102                       (2 * WS-FIT-NUM-PARMS)
001103               MOVE WS-FIT-OBSERVATIONS TO WS-LN-INPUT
001104               PERFORM 8800-COMPUTE-LN
001105                   THRU 8899-COMPUTE-LN-EXIT
001106               COMPUTE WS-FIT-BIC ROUNDED =
001107                   (WS-FIT-OBSERVATIONS * WS-FIT-LN-MSE) +
001108                       (WS-FIT-NUM-PARMS * WS-LN-RESULT)
001109           ELSE
001110               MOVE 0 TO WS-FIT-AIC
001111               MOVE 0 TO WS-FIT-BIC
001112           END-IF
001113           IF WS-FIT-TYPE = 'CAMION' AND WS-FIT-R-SQUARED < 1
001114               COMPUTE WS-FIT-VIF ROUNDED =
001115                   1 / (1 - WS-FIT-R-SQUARED)
001116           ELSE
001117               MOVE 0 TO WS-FIT-VIF
001118           END-IF.
001119       4399-COMPUTE-REGRESSION-STATS-EXIT.
001120           EXIT.
001121      *
001122       4310-ACCUMULATE-ONE-RESIDUAL.
001123           IF MA-TAB-TYPE(MA-IDX) = WS-FIT-TYPE
001124               IF WS-FIT-TYPE NOT = 'CAMION'
001125                   OR (MA-TAB-TONNAGE(MA-IDX) > 0
001126                       AND MA-TAB-KILOMETRAGE(MA-IDX) > 0)
001127                   IF WS-FIT-TYPE = 'CAMION'
001128                       COMPUTE WS-TONNAGE-KT ROUNDED =
001129                           MA-TAB-TONNAGE(MA-IDX) / 1000
001130                       COMPUTE WS-RESIDUAL ROUNDED =
001131                           MA-TAB-CONSOMMATION(MA-IDX) -
001132                           (WS-FIT-INTERCEPT +
001133                               (WS-FIT-COEF-KM *
001134                                   MA-TAB-KILOMETRAGE(MA-IDX)) +
001135                               (WS-FIT-COEF-TONNAGE *
001136                                   WS-TONNAGE-KT))
001137                   ELSE
001138                       COMPUTE WS-RESIDUAL ROUNDED =
001139                           MA-TAB-CONSOMMATION(MA-IDX) -
001140                           (WS-FIT-INTERCEPT +
001141                               (WS-FIT-COEF-KM *
001142                                   MA-TAB-KILOMETRAGE(MA-IDX)))
001143                   END-IF
001144                   COMPUTE WS-SSE = WS-SSE +
001145                       (WS-RESIDUAL * WS-RESIDUAL)
001146                   COMPUTE WS-FIT-MAE = WS-FIT-MAE + WS-ABS-RESIDUAL
001147                   COMPUTE WS-SST = WS-SST +
001148                       ((MA-TAB-CONSOMMATION(MA-IDX) - WS-MEAN-Y) *
001149                        (MA-TAB-CONSOMMATION(MA-IDX) - WS-MEAN-Y))
001150               END-IF
001151           END-IF.
001152       4319-ACCUMULATE-ONE-RESIDUAL-EXIT.
001153           EXIT.
001154      *
001155       4400-WRITE-REGRESSION-RESULT.
001156           MOVE SPACES                   TO REGRESSION-OUT-RECORD
001157           MOVE WS-FIT-TYPE                TO RO-TYPE
001158           MOVE WS-FIRST-YEAR-SEEN         TO RO-YEAR
001159           MOVE WS-FIRST-REGION-SEEN       TO RO-REGION
001160           MOVE WS-FIT-INTERCEPT          TO RO-INTERCEPT
001161           MOVE WS-FIT-COEF-KM            TO RO-COEF-KILOMETRAGE
001162           MOVE WS-FIT-COEF-TONNAGE       TO RO-COEF-TONNAGE
001163           MOVE WS-FIT-R-SQUARED          TO RO-R-SQUARED
001164           MOVE WS-FIT-ADJ-R-SQUARED      TO RO-ADJ-R-SQUARED
001165           MOVE WS-FIT-STD-ERROR          TO RO-STD-ERROR
001166           MOVE WS-FIT-OBSERVATIONS       TO RO-OBSERVATIONS
001167           MOVE WS-FIT-MSE                TO RO-MSE
001168           MOVE WS-FIT-RMSE               TO RO-RMSE
001169           MOVE WS-FIT-MAE                TO RO-MAE
001170           MOVE WS-FIT-DEGREES-FREEDOM    TO RO-DEGREES-FREEDOM
001171           MOVE WS-FIT-F-STATISTIC        TO RO-F-STATISTIC
001172           MOVE WS-FIT-SIGNIFICANCE-F     TO RO-SIGNIFICANCE-F
001173           IF WS-FIT-TYPE = 'CAMION'
001174               MOVE WS-CAMION-OUTLIER-IND     TO RO-HAS-OUTLIERS
001175               MOVE WS-CAMION-MULTICOLLIN-IND TO RO-HAS-MULTICOLLIN
001176           ELSE
001177               MOVE WS-VOITURE-OUTLIER-IND    TO RO-HAS-OUTLIERS
001178               MOVE 'N'                       TO RO-HAS-MULTICOLLIN
001179           END-IF
001180           WRITE REGRESSION-OUT-RECORD
001181           IF NOT FS-REGRESSION-OUT-OK
001182               DISPLAY 'NRGREGFT - ERROR WRITING REGRESSION-OUT FS='
001183                   FS-REGRESSION-OUT
001184               GO TO EOJ9900-ABEND
001185           END-IF
001186      *
001187      *    WO-2007-073 - AIC/BIC/VIF HAVE NO HOME ON REGRESSION-OUT
001188      *    (SEE THE RECORD LAYOUT ABOVE) BUT THEY STILL MUST BE
001189      *    DERIVED FOR EVERY FIT - TRACED HERE FOR THE RUN LOG.
001190      *
001191           MOVE WS-FIT-AIC TO WS-EDIT-SIGNED-AMOUNT
001192           DISPLAY 'NRGREGFT - ' WS-FIT-TYPE ' AIC = '
001193               WS-EDIT-SIGNED-AMOUNT
001194           MOVE WS-FIT-BIC TO WS-EDIT-SIGNED-AMOUNT
001195           DISPLAY 'NRGREGFT - ' WS-FIT-TYPE ' BIC = '
001196               WS-EDIT-SIGNED-AMOUNT
001197           IF WS-FIT-TYPE = 'CAMION'
001198               MOVE WS-FIT-VIF TO WS-EDIT-SIGNED-AMOUNT
001199               DISPLAY 'NRGREGFT - ' WS-FIT-TYPE ' VIF = '
001200                   WS-EDIT-SIGNED-AMOUNT
001201           END-IF.
001202       4499-WRITE-REGRESSION-RESULT-EXIT.
001203           EXIT.
001204      *
001205      *    SHARED UTILITY SUBROUTINES - MANUAL SQUARE ROOT (NEWTON-
001206      *    RAPHSON, 12 ITERATIONS, NO INTRINSIC FUNCTIONS ON THIS
001207      *    COMPILER) AND THE GENERIC GAUSSIAN-ELIMINATION COLUMN
001208      *    REDUCER SHARED BY ALL THREE PASSES OF 4222-ELIMINATE-ROW.
001209      *
001210       8500-COMPUTE-SQUARE-ROOT.
001211           IF WS-SQRT-INPUT > 0
001212               COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2
001213               PERFORM 8510-SQRT-ONE-ITERATION
001214                   THRU 8519-SQRT-ONE-ITERATION-EXIT
001215                   VARYING WS-SQRT-ITER FROM 1 BY 1
001216                   UNTIL WS-SQRT-ITER > 12
001217           ELSE
001218               MOVE 0 TO WS-SQRT-RESULT
001219           END-IF.
001220       8599-COMPUTE-SQUARE-ROOT-EXIT.
001221           EXIT.
001222      *
001223       8510-SQRT-ONE-ITERATION.
001224           MOVE WS-SQRT-RESULT TO WS-SQRT-PREV
001225           COMPUTE WS-SQRT-RESULT ROUNDED =
001226               (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
001227       8519-SQRT-ONE-ITERATION-EXIT.
001228           EXIT.
001229      *
001230       8600-ELIMINATE-ONE-COLUMN.
001231           COMPUTE WS-MATRIX-COL(WS-ELIM-TARGET-ROW WS-COL-IDX) =
001232               WS-MATRIX-COL(WS-ELIM-TARGET-ROW WS-COL-IDX) -
001233               (WS-MULTIPLIER *
001234                   WS-MATRIX-COL(WS-ELIM-SOURCE-ROW WS-COL-IDX)).
001235       8609-ELIMINATE-ONE-COLUMN-EXIT.
001236           EXIT.
001237      *
001238      *    WO-2006-118 - SIGNIFICANCE-F (THE P-VALUE OF THE F-
001239      *    STATISTIC) APPROXIMATED WITHOUT A TRUE INCOMPLETE-BETA
001240      *    ROUTINE.  THE F-STATISTIC IS RUN THROUGH THE WILSON-
001241      *    HILFERTY CUBE-ROOT TRANSFORM TO A STANDARD NORMAL DEVIATE
001242      *    Z (VALID WHEN THE DENOMINATOR DEGREES OF FREEDOM ARE
001243      *    REASONABLY LARGE, WHICH THEY ARE FOR A FLEET-SIZED MONTHLY
001244      *    SAMPLE), THEN THE UPPER-TAIL NORMAL PROBABILITY AT Z IS
001245      *    APPROXIMATED BY THE ABRAMOWITZ & STEGUN RATIONAL
001246      *    POLYNOMIAL (HANDBOOK OF MATHEMATICAL FUNCTIONS, 26.2.17).
001247      *    NEITHER A CUBE ROOT NOR AN EXPONENTIAL IS AVAILABLE AS AN
001248      *    INTRINSIC ON THIS COMPILER, SO BOTH ARE HAND-ROLLED BELOW
001249      *    IN THE SAME NEWTON-RAPHSON/SERIES STYLE AS 8500-COMPUTE-
001250      *    SQUARE-ROOT.
001251      *
001252       8700-COMPUTE-SIGNIFICANCE-F.
001253           MOVE 0 TO WS-FIT-SIGNIFICANCE-F
001254           IF WS-FIT-F-STATISTIC > 0 AND WS-FIT-NUM-PARMS > 1
001255               COMPUTE WS-SIGNIF-H =
001256                   2 / (9 * (WS-FIT-NUM-PARMS - 1))
001257               MOVE WS-FIT-F-STATISTIC TO WS-CUBE-INPUT
001258               PERFORM 8710-COMPUTE-CUBE-ROOT
001259                   THRU 8719-COMPUTE-CUBE-ROOT-EXIT
001260               MOVE WS-SIGNIF-H TO WS-SQRT-INPUT
001261               PERFORM 8500-COMPUTE-SQUARE-ROOT
001262                   THRU 8599-COMPUTE-SQUARE-ROOT-EXIT
001263               IF WS-SQRT-RESULT > 0
001264                   COMPUTE WS-SIGNIF-Z ROUNDED =
001265                       (WS-CUBE-RESULT - (1 - WS-SIGNIF-H)) /
001266                           WS-SQRT-RESULT
001267               ELSE
001268                   MOVE 0 TO WS-SIGNIF-Z
001269               END-IF
001270               IF WS-SIGNIF-Z > 0
001271                   COMPUTE WS-EXP-INPUT =
001272                       (WS-SIGNIF-Z * WS-SIGNIF-Z) / 2
001273                   PERFORM 8730-COMPUTE-EXP-NEGATIVE
001274                       THRU 8739-COMPUTE-EXP-NEGATIVE-EXIT
001275                   COMPUTE WS-SIGNIF-PHI =
001276                       WS-SIGNIF-INV-SQRT-2PI * WS-EXP-RESULT
001277                   COMPUTE WS-SIGNIF-T =
001278                       1 / (1 + (WS-SIGNIF-ASQ-P * WS-SIGNIF-Z))
001279                   COMPUTE WS-SIGNIF-POLY =
001280                       WS-SIGNIF-T *
001281                           (WS-SIGNIF-ASQ-B1 +
001282                            WS-SIGNIF-T *
001283                               (WS-SIGNIF-ASQ-B2 +
001284                                WS-SIGNIF-T *
001285                                   (WS-SIGNIF-ASQ-B3 +
001286                                    WS-SIGNIF-T *
001287                                       (WS-SIGNIF-ASQ-B4 +
001288                                        WS-SIGNIF-T *
001289                                            WS-SIGNIF-ASQ-B5))))
001290                   COMPUTE WS-FIT-SIGNIFICANCE-F ROUNDED =
001291                       WS-SIGNIF-PHI * WS-SIGNIF-POLY
001292               ELSE
001293                   MOVE 1 TO WS-FIT-SIGNIFICANCE-F
001294               END-IF
001295           END-IF.
001296       8799-COMPUTE-SIGNIFICANCE-F-EXIT.
001297           EXIT.
001298      *
001299       8710-COMPUTE-CUBE-ROOT.
001300           IF WS-CUBE-INPUT > 0
001301               COMPUTE WS-CUBE-RESULT = WS-CUBE-INPUT / 3
001302               PERFORM 8720-CUBE-ONE-ITERATION
001303                   THRU 8729-CUBE-ONE-ITERATION-EXIT
001304                   VARYING WS-CUBE-ITER FROM 1 BY 1
001305                   UNTIL WS-CUBE-ITER > 12
001306           ELSE
001307               MOVE 0 TO WS-CUBE-RESULT
001308           END-IF.
001309       8719-COMPUTE-CUBE-ROOT-EXIT.
001310           EXIT.
001311      *
001312       8720-CUBE-ONE-ITERATION.
001313           MOVE WS-CUBE-RESULT TO WS-CUBE-PREV
001314           COMPUTE WS-CUBE-RESULT ROUNDED =
001315               ((2 * WS-CUBE-PREV) +
001316                   (WS-CUBE-INPUT / (WS-CUBE-PREV * WS-CUBE-PREV)))
001317                       / 3.
001318       8729-CUBE-ONE-ITERATION-EXIT.
001319           EXIT.
001320      *
001321       8730-COMPUTE-EXP-NEGATIVE.
001322           MOVE 1 TO WS-EXP-RESULT
001323           MOVE 1 TO WS-EXP-TERM
001324           PERFORM 8740-EXP-ONE-TERM
001325               THRU 8749-EXP-ONE-TERM-EXIT
001326               VARYING WS-EXP-ITER FROM 1 BY 1
001327               UNTIL WS-EXP-ITER > 20.
001328       8739-COMPUTE-EXP-NEGATIVE-EXIT.
001329           EXIT.
001330      *
001331       8740-EXP-ONE-TERM.
001332           COMPUTE WS-EXP-TERM =
001333               (WS-EXP-TERM * (0 - WS-EXP-INPUT)) / WS-EXP-ITER
001334           ADD WS-EXP-TERM TO WS-EXP-RESULT.
001335       8749-EXP-ONE-TERM-EXIT.
001336           EXIT.
001337      *
001338      *    WO-2007-073 - NATURAL LOG, NEEDED FOR AIC/BIC (4300).  NO
001339      *    INTRINSIC FUNCTION ON THIS COMPILER, SO THE INPUT IS RANGE-
001340      *    REDUCED TO (1,E) BY REPEATED DIVISION/MULTIPLICATION BY E
001341      *    (8810/8820), THEN NEWTON-RAPHSON (8830, 12 ITERATIONS)
001342      *    SOLVES E**Y = REDUCED INPUT BY REUSING THE 8730 EXP-SERIES
001343      *    ROUTINE FOR EACH ITERATION'S E**(-Y) TERM.  THE REDUCTION
001344      *    STEP COUNT IS ADDED BACK IN AT THE END SINCE LN(X) =
001345      *    LN(X / E**N) + N WHEN X WAS DIVIDED DOWN BY E, N TIMES.
001346      *
001347       8800-COMPUTE-LN.
001348           MOVE 0 TO WS-LN-EXP-COUNT
001349           IF WS-LN-INPUT NOT > 0
001350               MOVE 0 TO WS-LN-RESULT
001351           ELSE
001352               MOVE WS-LN-INPUT TO WS-LN-REDUCED
001353               PERFORM 8810-REDUCE-HIGH-RANGE
001354                   THRU 8819-REDUCE-HIGH-RANGE-EXIT
001355                   VARYING WS-LN-ITER FROM 1 BY 1
001356                   UNTIL WS-LN-ITER > 40
001357                       OR WS-LN-REDUCED < WS-LN-E-CONST
001358               PERFORM 8820-REDUCE-LOW-RANGE
001359                   THRU 8829-REDUCE-LOW-RANGE-EXIT
001360                   VARYING WS-LN-ITER FROM 1 BY 1
001361                   UNTIL WS-LN-ITER > 40
001362                       OR WS-LN-REDUCED >= 1
001363               COMPUTE WS-LN-Y = WS-LN-REDUCED - 1
001364               PERFORM 8830-LN-ONE-ITERATION
001365                   THRU 8839-LN-ONE-ITERATION-EXIT
001366                   VARYING WS-LN-ITER FROM 1 BY 1
001367                   UNTIL WS-LN-ITER > 12
001368               COMPUTE WS-LN-RESULT = WS-LN-Y + WS-LN-EXP-COUNT
001369           END-IF.
001370       8899-COMPUTE-LN-EXIT.
001371           EXIT.
001372      *
001373       8810-REDUCE-HIGH-RANGE.
001374           DIVIDE WS-LN-REDUCED BY WS-LN-E-CONST
001375               GIVING WS-LN-REDUCED
001376           ADD 1 TO WS-LN-EXP-COUNT.
001377       8819-REDUCE-HIGH-RANGE-EXIT.
001378           EXIT.
001379      *
001380       8820-REDUCE-LOW-RANGE.
001381           MULTIPLY WS-LN-REDUCED BY WS-LN-E-CONST
001382               GIVING WS-LN-REDUCED
001383           SUBTRACT 1 FROM WS-LN-EXP-COUNT.
001384       8829-REDUCE-LOW-RANGE-EXIT.
001385           EXIT.
001386      *
001387       8830-LN-ONE-ITERATION.
001388           MOVE WS-LN-Y TO WS-EXP-INPUT
001389           PERFORM 8730-COMPUTE-EXP-NEGATIVE
001390               THRU 8739-COMPUTE-EXP-NEGATIVE-EXIT
001391           COMPUTE WS-LN-Y = WS-LN-Y - 1 +
001392               (WS-LN-REDUCED * WS-EXP-RESULT).
001393       8839-LN-ONE-ITERATION-EXIT.
001394           EXIT.
001395      *
001396       EOJ8000-PRINT-SUMMARY.
001397           DISPLAY ' '
001398           DISPLAY '================================================'
001399           DISPLAY 'ENERGIX REGRESSION FIT BATCH - RUN SUMMARY'
001400           DISPLAY '================================================'
001401           MOVE WS-TOTAL-MONTHS-CNT TO WS-EDIT-COUNT
001402           DISPLAY '  MONTHLY AGGREGATES BUILT   ' WS-EDIT-COUNT
001403           MOVE WS-VALID-MONTHS-CNT TO WS-EDIT-COUNT
001404           DISPLAY '  PASSED RANGE CHECKS        ' WS-EDIT-COUNT
001405           MOVE WS-REJECTED-MONTHS-CNT TO WS-EDIT-COUNT
001406           DISPLAY '  REJECTED - OUT OF RANGE    ' WS-EDIT-COUNT
001407           MOVE WS-OUTLIER-MONTHS-CNT TO WS-EDIT-COUNT
001408           DISPLAY '  FLAGGED AS Z-SCORE OUTLIER ' WS-EDIT-COUNT
001409           DISPLAY '================================================'.
001410       EOJ8099-PRINT-SUMMARY-EXIT.
001411           EXIT.
001412      *
001413       EOJ9000-CLOSE-FILES.
001414           CLOSE VEHICLE-IN
001415                 REGRESSION-OUT
001416           GO TO EOJ9999-EXIT.
001417      *
001418       EOJ9900-ABEND.
001419           DISPLAY 'NRGREGFT - ABENDING DUE TO FILE I/O ERROR'
001420           CALL 'CKABEND'.
001421      *
001422       EOJ9999-EXIT.
001423           EXIT.
